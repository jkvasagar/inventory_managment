000100******************************************************************
000200* This program is to implement the Bakery Master File Batch
000300*    Update USING Balance Line style processing against a
000400*    single merged transaction file carrying ten transaction
000500*    shapes (see TRN-CODE in TransRecord.cpy).
000600*
000700* Used Files
000800*    - Transaction File            : TRANSACT.TXT
000900*    - Material Master (in/out)    : MATMSTIN.TXT / MATMSTOT.TXT
001000*    - Batch Master   (in/out)     : BATMSTIN.TXT / BATMSTOT.TXT
001100*    - Recipe Master  (in/out)     : RCPMSTIN.TXT / RCPMSTOT.TXT
001200*    - Product Master (in/out)     : PRDMSTIN.TXT / PRDMSTOT.TXT
001300*    - Sales Master   (in/out)     : SALMSTIN.TXT / SALMSTOT.TXT
001400*
001500* All five masters are read complete into working storage at
001600* start of run, held in tables while the transaction file is
001700* applied against them, and rewritten complete at end of run.
001800* There is no direct-access I/O in this program.
001900******************************************************************
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*   03/14/89  RTM  REQ 1140  ORIGINAL PROGRAM WRITTEN.            RTM1140 
002300*   03/14/89  RTM  REQ 1140  MATERIAL CREATE/DELETE TRANSACTIONS. RTM1140 
002400*   04/02/89  RTM  REQ 1151  BATCH RECEIPT TRANSACTION ADDED.     RTM1151 
002500*   04/19/89  RTM  REQ 1151  FIFO CONSUMPTION LOGIC ADDED.        RTM1151 
002600*   05/08/89  DWK  REQ 1163  RECIPE HEADER/INGREDIENT STAGING.    DWK1163 
002700*   05/22/89  DWK  REQ 1163  RECIPE COMMIT AND AVAILABILITY CALC. DWK1163 
002800*   06/11/89  DWK  REQ 1170  PRODUCTION ORDER TRANSACTION ADDED.  DWK1170 
002900*   07/02/89  RTM  REQ 1182  PRICE-SET TRANSACTION ADDED.         RTM1182 
003000*   07/02/89  RTM  REQ 1182  POINT-OF-SALE TRANSACTION ADDED.     RTM1182 
003100*   07/19/89  RTM  REQ 1188  SALE-DELETE TRANSACTION ADDED.       RTM1188 
003200*   08/01/89  RTM  REQ 1188  SALES-CLEAR TRANSACTION ADDED.       RTM1188 
003300*   11/30/90  DWK  REQ 1290  MATERIAL-IN-USE CHECK ON DELETE.     DWK1290 
003400*   02/14/91  RTM  REQ 1334  TABLE SIZES RAISED TO CURRENT LIMITS.RTM1334 
003500*   09/09/93  DWK  REQ 1509  CALL TO COMPUTE-EXTEND SUBPROGRAM.   DWK1509 
003600*   06/06/95  RTM  REQ 1622  ROUNDING ON SALE TOTAL CORRECTED.    RTM1622 
003700*   01/26/96  DWK  REQ 1701  RECIPE COUNT FIELD WIDENED.          DWK1701 
003800*   03/03/98  RTM  REQ 1789  Y2K -- ALL DATE FIELDS REVIEWED,     RTM1789 
003900*                            8-DIGIT CCYYMMDD FORMAT CONFIRMED
004000*                            IN USE THROUGHOUT, NO 2-DIGIT YEAR
004100*                            WINDOWING REQUIRED IN THIS PROGRAM.
004200*   09/14/99  DWK  REQ 1789  Y2K SIGN-OFF, NO FURTHER CHANGES.    DWK1789 
004300*   05/19/01  RTM  REQ 1855  SALES-CLEAR NOW ZEROES SALE-COUNT.   RTM1855 
004400*   10/02/03  KLB  REQ 1977  MINIMUM QUANTITY ALERT MOVED TO      KLB1977 
004500*                            BAKERY-REPORT, REMOVED FROM HERE.
004600*   08/17/07  KLB  REQ 2091  PRODUCTION ORDER PRE-VALIDATES ALL   KLB2091 
004700*                            INGREDIENTS BEFORE ANY BATCH IS
004800*                            TOUCHED (WAS PARTIAL-CONSUME BUG).
004900*   02/14/11  DRT  REQ 2143  MATERIAL-DELETE NOW ALSO DROPS THE   DRT2143 
005000*                            MATERIAL'S OWN BATCHES, AND NAMES
005100*                            THE RECIPE ON AN IN-USE REJECTION.
005200*                            SALES-CLEAR REJECTS AN EMPTY TABLE
005300*                            AND REPORTS COUNT/TOTAL CLEARED.
005400*                            SALE-DELETE REPORTS THE PRODUCT AND
005500*                            TOTAL OF THE SALE REMOVED.  SWITCHES
005600*                            AND SUBSCRIPTS MOVED TO 77-LEVELS,
005700*                            FILE-READ LOOPS PUT BACK ON
005800*                            PERFORM-THRU/GO TO, SHOP STANDARD.
005900*   06/03/13  DRT  REQ 2205  POINT-OF-SALE NOW REJECTS A SALE     DRT2205 
006000*                            AGAINST A PRODUCT WHOSE PRICE IS
006100*                            STILL ZERO.  RECIPE-HEADER NOW
006200*                            REJECTS A DUPLICATE RECIPE NAME
006300*                            OUTRIGHT, THE SAME AS MATERIAL-
006400*                            CREATE REJECTS A DUPLICATE MATERIAL.
006500*   09/18/13  DRT  REQ 2214  BATCH-RECEIPT WITH NO PURCHASE DATE  DRT2214 
006600*                            KEYED NOW TAKES THE RUN DATE INSTEAD
006700*                            OF GOING ON FILE AT ZERO.
006800*-----------------------------------------------------------------
006900 IDENTIFICATION              DIVISION.
007000*-----------------------------------------------------------------
007100 PROGRAM-ID.                 BAKERY-UPDATE.
007200 AUTHOR.                     RON T MASELLI,
007300                             DONNA W KOSTER.
007400 INSTALLATION.               HEARTHSTONE BAKING COMPANY.
007500 DATE-WRITTEN.               MARCH 14, 1989.
007600 DATE-COMPILED.
007700 SECURITY.                   COMPANY CONFIDENTIAL.  PRODUCTION
007800                             DATA PROCESSING USE ONLY.
007900
008000******************************************************************
008100 ENVIRONMENT                 DIVISION.
008200*-----------------------------------------------------------------
008300 CONFIGURATION               SECTION.
008400 SOURCE-COMPUTER.            WHATEVER-PC.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS VALID-TRAN-CODE IS "M" "B" "R" "P" "S"
008800     UPSI-0 ON STATUS IS RUN-WITH-TRACE
008900     UPSI-0 OFF STATUS IS RUN-WITHOUT-TRACE.
009000*-----------------------------------------------------------------
009100 INPUT-OUTPUT                SECTION.
009200 FILE-CONTROL.
009300     SELECT  TRANSACT-FILE-IN
009400             ASSIGN TO TRANSACT
009500             ORGANIZATION IS LINE SEQUENTIAL.
009600
009700     SELECT  MATERIAL-FILE-IN
009800             ASSIGN TO MATMSTIN
009900             ORGANIZATION IS LINE SEQUENTIAL.
010000
010100     SELECT  MATERIAL-FILE-OUT
010200             ASSIGN TO MATMSTOT
010300             ORGANIZATION IS LINE SEQUENTIAL.
010400
010500     SELECT  BATCH-FILE-IN
010600             ASSIGN TO BATMSTIN
010700             ORGANIZATION IS LINE SEQUENTIAL.
010800
010900     SELECT  BATCH-FILE-OUT
011000             ASSIGN TO BATMSTOT
011100             ORGANIZATION IS LINE SEQUENTIAL.
011200
011300     SELECT  RECIPE-FILE-IN
011400             ASSIGN TO RCPMSTIN
011500             ORGANIZATION IS LINE SEQUENTIAL.
011600
011700     SELECT  RECIPE-FILE-OUT
011800             ASSIGN TO RCPMSTOT
011900             ORGANIZATION IS LINE SEQUENTIAL.
012000
012100     SELECT  PRODUCT-FILE-IN
012200             ASSIGN TO PRDMSTIN
012300             ORGANIZATION IS LINE SEQUENTIAL.
012400
012500     SELECT  PRODUCT-FILE-OUT
012600             ASSIGN TO PRDMSTOT
012700             ORGANIZATION IS LINE SEQUENTIAL.
012800
012900     SELECT  SALES-FILE-IN
013000             ASSIGN TO SALMSTIN
013100             ORGANIZATION IS LINE SEQUENTIAL.
013200
013300     SELECT  SALES-FILE-OUT
013400             ASSIGN TO SALMSTOT
013500             ORGANIZATION IS LINE SEQUENTIAL.
013600
013700******************************************************************
013800 DATA                        DIVISION.
013900*-----------------------------------------------------------------
014000 FILE                        SECTION.
014100 FD  TRANSACT-FILE-IN
014200     RECORD CONTAINS 60 CHARACTERS
014300     DATA RECORD IS TRANS-RECORD-IN.
014400     COPY TRANSRECORD.
014500
014600 FD  MATERIAL-FILE-IN
014700     RECORD CONTAINS 48 CHARACTERS
014800     DATA RECORD IS MAT-RECORD-IN.
014900     COPY MATERIALRECORD REPLACING MATERIAL-RECORD
015000                             BY MAT-RECORD-IN.
015100
015200 FD  MATERIAL-FILE-OUT
015300     RECORD CONTAINS 48 CHARACTERS
015400     DATA RECORD IS MAT-RECORD-OUT.
015500 01  MAT-RECORD-OUT.
015600     05  MAT-ID-OUT          PIC 9(05).
015700     05  MAT-NAME-OUT        PIC X(20).
015800     05  MAT-UNIT-OUT        PIC X(10).
015900     05  MAT-MIN-QTY-OUT     PIC S9(05)V9(03).
016000     05  FILLER              PIC X(05).
016100
016200 FD  BATCH-FILE-IN
016300     RECORD CONTAINS 35 CHARACTERS
016400     DATA RECORD IS BAT-RECORD-IN.
016500     COPY BATCHRECORD REPLACING BATCH-RECORD
016600                             BY BAT-RECORD-IN.
016700
016800 FD  BATCH-FILE-OUT
016900     RECORD CONTAINS 35 CHARACTERS
017000     DATA RECORD IS BAT-RECORD-OUT.
017100 01  BAT-RECORD-OUT.
017200     05  BAT-MAT-ID-OUT      PIC 9(05).
017300     05  BAT-QTY-OUT         PIC S9(05)V9(03).
017400     05  BAT-COST-UNIT-OUT   PIC S9(05)V99.
017500     05  BAT-PURCH-DATE-OUT  PIC 9(08).
017600     05  FILLER              PIC X(07).
017700
017800 FD  RECIPE-FILE-IN
017900     RECORD CONTAINS 39 CHARACTERS
018000     DATA RECORD IS RCP-RECORD-IN.
018100     COPY RECIPERECORD REPLACING RECIPE-RECORD
018200                             BY RCP-RECORD-IN.
018300
018400 FD  RECIPE-FILE-OUT
018500     RECORD CONTAINS 39 CHARACTERS
018600     DATA RECORD IS RCP-RECORD-OUT.
018700 01  RCP-RECORD-OUT.
018800     05  RCP-REC-TYPE-OUT    PIC X(01).
018900     05  RCP-HEADER-AREA-OUT.
019000         10  RCP-ID-OUT          PIC 9(05).
019100         10  RCP-NAME-OUT        PIC X(20).
019200         10  RCP-BATCH-SIZE-OUT  PIC 9(04).
019300         10  RCP-ING-COUNT-OUT   PIC 9(02).
019400         10  FILLER              PIC X(07).
019500     05  RCP-INGREDIENT-AREA-OUT REDEFINES RCP-HEADER-AREA-OUT.
019600         10  ING-RCP-ID-OUT      PIC 9(05).
019700         10  ING-MAT-ID-OUT      PIC 9(05).
019800         10  ING-QTY-OUT         PIC S9(05)V9(03).
019900         10  FILLER              PIC X(20).
020000
020100 FD  PRODUCT-FILE-IN
020200     RECORD CONTAINS 45 CHARACTERS
020300     DATA RECORD IS PRD-RECORD-IN.
020400     COPY PRODUCTRECORD REPLACING PRODUCT-RECORD
020500                             BY PRD-RECORD-IN.
020600
020700 FD  PRODUCT-FILE-OUT
020800     RECORD CONTAINS 45 CHARACTERS
020900     DATA RECORD IS PRD-RECORD-OUT.
021000 01  PRD-RECORD-OUT.
021100     05  PRD-ID-OUT          PIC 9(05).
021200     05  PRD-NAME-OUT        PIC X(20).
021300     05  PRD-QTY-OUT         PIC S9(07).
021400     05  PRD-PRICE-OUT       PIC S9(05)V99.
021500     05  FILLER              PIC X(06).
021600
021700 FD  SALES-FILE-IN
021800     RECORD CONTAINS 66 CHARACTERS
021900     DATA RECORD IS SAL-RECORD-IN.
022000     COPY SALERECORD REPLACING SALE-RECORD
022100                             BY SAL-RECORD-IN.
022200
022300 FD  SALES-FILE-OUT
022400     RECORD CONTAINS 66 CHARACTERS
022500     DATA RECORD IS SAL-RECORD-OUT.
022600 01  SAL-RECORD-OUT.
022700     05  SAL-ID-OUT          PIC 9(07).
022800     05  SAL-PRD-ID-OUT      PIC 9(05).
022900     05  SAL-PRD-NM-OUT      PIC X(20).
023000     05  SAL-QTY-OUT         PIC S9(05).
023100     05  SAL-PRICE-OUT       PIC S9(05)V99.
023200     05  SAL-TOTAL-OUT       PIC S9(07)V99.
023300     05  SAL-DATE-OUT        PIC 9(08).
023400     05  FILLER              PIC X(05).
023500
023600*-----------------------------------------------------------------
023700 WORKING-STORAGE             SECTION.
023800*-----------------------------------------------------------------
023900* material master table -- loaded whole at start, rewritten
024000* whole at end.  MAT-COUNT is the number of live entries.
024100*-----------------------------------------------------------------
024200 01  MATERIAL-TABLE-AREA.
024300     05  MAT-COUNT           PIC S9(05) COMP.
024400     05  MATERIAL-TABLE OCCURS 500 TIMES
024500                         INDEXED BY MAT-IDX.
024600         10  MT-ID               PIC 9(05).
024700         10  MT-NAME             PIC X(20).
024800         10  MT-UNIT             PIC X(10).
024900         10  MT-MIN-QTY          PIC S9(05)V9(03).
025000         10  MT-ACTIVE-SW        PIC X(01).
025100             88  MT-ACTIVE               VALUE "Y".
025200             88  MT-DELETED              VALUE "N".
025300
025400*-----------------------------------------------------------------
025500* material batch (stock lot) table -- FIFO consumption is done
025600* by repeated scans for the lowest BT-PURCH-DATE that still has
025700* BT-QTY greater than zero for the material wanted.
025800*-----------------------------------------------------------------
025900 01  BATCH-TABLE-AREA.
026000     05  BAT-COUNT           PIC S9(05) COMP.
026100     05  BATCH-TABLE OCCURS 2000 TIMES
026200                         INDEXED BY BAT-IDX.
026300         10  BT-MAT-ID           PIC 9(05).
026400         10  BT-QTY              PIC S9(05)V9(03).
026500         10  BT-COST-UNIT        PIC S9(05)V99.
026600         10  BT-PURCH-DATE       PIC 9(08).
026700
026800*-----------------------------------------------------------------
026900* recipe master table -- one entry per recipe, ingredients held
027000* in the nested INGREDIENT-TABLE beneath it.
027100*-----------------------------------------------------------------
027200 01  RECIPE-TABLE-AREA.
027300     05  RCP-COUNT           PIC S9(05) COMP.
027400     05  RECIPE-TABLE OCCURS 200 TIMES
027500                         INDEXED BY RCP-IDX.
027600         10  RT-ID               PIC 9(05).
027700         10  RT-NAME             PIC X(20).
027800         10  RT-BATCH-SIZE       PIC 9(04).
027900         10  RT-ING-COUNT        PIC 9(02) COMP.
028000         10  INGREDIENT-TABLE OCCURS 20 TIMES
028100                         INDEXED BY ING-IDX.
028200             15  IT-MAT-ID           PIC 9(05).
028300             15  IT-QTY              PIC S9(05)V9(03).
028400
028500*-----------------------------------------------------------------
028600* finished-goods product table -- PT-NAME is always the same
028700* text as the recipe name that produces it.
028800*-----------------------------------------------------------------
028900 01  PRODUCT-TABLE-AREA.
029000     05  PRD-COUNT           PIC S9(05) COMP.
029100     05  PRODUCT-TABLE OCCURS 200 TIMES
029200                         INDEXED BY PRD-IDX.
029300         10  PT-ID               PIC 9(05).
029400         10  PT-NAME             PIC X(20).
029500         10  PT-QTY              PIC S9(07).
029600         10  PT-PRICE            PIC S9(05)V99.
029700
029800*-----------------------------------------------------------------
029900* point-of-sale history table.
030000*-----------------------------------------------------------------
030100 01  SALE-TABLE-AREA.
030200     05  SAL-COUNT           PIC S9(05) COMP.
030300     05  SALE-TABLE OCCURS 5000 TIMES
030400                         INDEXED BY SAL-IDX.
030500         10  ST-ID               PIC 9(07).
030600         10  ST-PRD-ID           PIC 9(05).
030700         10  ST-PRD-NM           PIC X(20).
030800         10  ST-QTY              PIC S9(05).
030900         10  ST-PRICE            PIC S9(05)V99.
031000         10  ST-TOTAL            PIC S9(07)V99.
031100         10  ST-DATE             PIC 9(08).
031200         10  ST-LIVE-SW          PIC X(01).
031300             88  ST-LIVE                 VALUE "Y".
031400             88  ST-VOIDED               VALUE "N".
031500
031600*-----------------------------------------------------------------
031700*-----------------------------------------------------------------
031800* REQ 2143 -- EOF and found switches pulled out to standalone
031900* 77-levels the way the shop keeps them elsewhere in the system.
032000*-----------------------------------------------------------------
032100 77  TRANSACT-EOF-SW         PIC X(01)   VALUE "N".
032200     88  TRANSACT-EOF                    VALUE "Y".
032300 77  MATERIAL-EOF-SW         PIC X(01)   VALUE "N".
032400     88  MATERIAL-EOF                    VALUE "Y".
032500 77  BATCH-EOF-SW            PIC X(01)   VALUE "N".
032600     88  BATCH-EOF                       VALUE "Y".
032700 77  RECIPE-EOF-SW           PIC X(01)   VALUE "N".
032800     88  RECIPE-EOF                      VALUE "Y".
032900 77  PRODUCT-EOF-SW          PIC X(01)   VALUE "N".
033000     88  PRODUCT-EOF                     VALUE "Y".
033100 77  SALE-EOF-SW             PIC X(01)   VALUE "N".
033200     88  SALE-EOF                        VALUE "Y".
033300 77  MATERIAL-FOUND-SW       PIC X(01)   VALUE "N".
033400     88  MATERIAL-FOUND                  VALUE "Y".
033500 77  BATCH-FOUND-SW          PIC X(01)   VALUE "N".
033600     88  BATCH-FOUND                     VALUE "Y".
033700 77  RECIPE-FOUND-SW         PIC X(01)   VALUE "N".
033800     88  RECIPE-FOUND                    VALUE "Y".
033900 77  PRODUCT-FOUND-SW        PIC X(01)   VALUE "N".
034000     88  PRODUCT-FOUND                   VALUE "Y".
034100 77  SALE-FOUND-SW           PIC X(01)   VALUE "N".
034200     88  SALE-FOUND                      VALUE "Y".
034300 77  MATERIAL-IN-USE-SW      PIC X(01)   VALUE "N".
034400     88  MATERIAL-IN-USE                 VALUE "Y".
034500 77  PENDING-OK-SW           PIC X(01)   VALUE "N".
034600     88  PENDING-OK                      VALUE "Y".
034700 77  ENOUGH-STOCK-SW         PIC X(01)   VALUE "N".
034800     88  ENOUGH-STOCK                    VALUE "Y".
034900 77  TRAN-ERROR-SW           PIC X(01)   VALUE "N".
035000     88  TRAN-IN-ERROR                   VALUE "Y".
035100
035200*-----------------------------------------------------------------
035300* REQ 2143 -- table subscripts and running counters, also
035400* standalone 77-levels.
035500*-----------------------------------------------------------------
035600 77  IDX-1                   PIC S9(05) COMP.
035700 77  IDX-2                   PIC S9(05) COMP.
035800 77  SAVE-IDX                PIC S9(05) COMP.
035900 77  SAVE-RCP-IDX            PIC S9(05) COMP.
036000 77  NEXT-MAT-ID             PIC 9(05)  VALUE ZERO.
036100 77  NEXT-RCP-ID             PIC 9(05)  VALUE ZERO.
036200 77  NEXT-PRD-ID             PIC 9(05)  VALUE ZERO.
036300 77  NEXT-SAL-ID             PIC 9(07)  VALUE ZERO.
036400 77  TRAN-COUNT              PIC S9(07) COMP  VALUE ZERO.
036500 77  ERROR-COUNT             PIC S9(07) COMP  VALUE ZERO.
036600 77  WK-CLEAR-TOTAL          PIC S9(09)V99    VALUE ZERO.
036700
036800*-----------------------------------------------------------------
036900* work fields used across the production and point-of-sale
037000* paragraphs -- WK-NEED-QTY is how much of one ingredient the
037100* order on hand still requires when FIFO-consuming lots.
037200*-----------------------------------------------------------------
037300 01  WORK-FIELDS.
037400     05  WK-NEED-QTY         PIC S9(07)V9(03).
037500     05  WK-TAKE-QTY         PIC S9(07)V9(03).
037600     05  WK-AVAIL-QTY        PIC S9(07)V9(03).
037700     05  WK-LOW-DATE         PIC 9(08).
037800     05  WK-LOW-IDX          PIC S9(05) COMP.
037900     05  WK-BATCHES-POSSIBLE PIC S9(05) COMP.
038000     05  WK-BATCHES-THIS-ING PIC S9(05) COMP.
038100     05  WK-EXTENDED-VALUE   PIC S9(09)V99.
038200     05  WK-SALE-TOTAL       PIC S9(07)V99.
038300     05  WK-SEARCH-NAME      PIC X(20).
038400     05  WK-SEARCH-ID        PIC 9(07).
038500     05  WK-CONFLICT-RCP-NAME PIC X(20).
038600
038700*-----------------------------------------------------------------
038800* staging area for an RH/RI transaction group -- held here,
038900* all-or-nothing, until every ingredient line for the header
039000* has arrived and been validated.
039100*-----------------------------------------------------------------
039200 01  PENDING-RECIPE-AREA.
039300     05  PEND-ACTIVE-SW      PIC X(01)  VALUE "N".
039400         88  PEND-ACTIVE             VALUE "Y".
039500     05  PEND-NAME           PIC X(20).
039600     05  PEND-BATCH-SIZE     PIC 9(04).
039700     05  PEND-ING-COUNT      PIC 9(02).
039800     05  PEND-LINES-SEEN     PIC 9(02) COMP.
039900     05  PEND-INGREDIENTS OCCURS 20 TIMES
040000                         INDEXED BY PEND-IDX.
040100         10  PI-MAT-ID           PIC 9(05).
040200         10  PI-QTY              PIC S9(05)V9(03).
040300
040400*-----------------------------------------------------------------
040500* a raw byte view of the transaction date fields, kept for the
040600* trace display when UPSI-0 is set on at run time.
040700*-----------------------------------------------------------------
040800 01  PROCESSING-DATE-FIELDS.
040900     05  PROC-DATE-CCYYMMDD  PIC 9(08)  VALUE ZERO.
041000     05  PROC-DATE-SPLIT REDEFINES PROC-DATE-CCYYMMDD.
041100         10  PROC-DATE-CCYY      PIC 9(04).
041200         10  PROC-DATE-MM        PIC 9(02).
041300         10  PROC-DATE-DD        PIC 9(02).
041400     05  PROC-DATE-X REDEFINES PROC-DATE-CCYYMMDD
041500                         PIC X(08).
041600
041700*-----------------------------------------------------------------
041800* linkage layout for the CALL to COMPUTE-EXTEND -- shared by
041900* every extended-value multiply in this program.
042000*-----------------------------------------------------------------
042100 01  EXTEND-PARAMETERS.
042200     05  EXP-QUANTITY        PIC S9(07)V9(03).
042300     05  EXP-UNIT-VALUE      PIC S9(05)V99.
042400     05  EXP-RESULT          PIC S9(09)V99.
042500     05  FILLER              PIC X(05).
042600
042700******************************************************************
042800 PROCEDURE                   DIVISION.
042900*-----------------------------------------------------------------
043000* Main procedure
043100*-----------------------------------------------------------------
043200 100-BAKERY-UPDATE.
043300     PERFORM 200-INITIATE-BAKERY-UPDATE.
043400     PERFORM 200-APPLY-TRANSACTIONS UNTIL TRANSACT-EOF.
043500     PERFORM 200-TERMINATE-BAKERY-UPDATE.
043600     STOP RUN.
043700
043800*-----------------------------------------------------------------
043900* Open every file, load the five masters into working storage,
044000* and read the first transaction.
044100*-----------------------------------------------------------------
044200 200-INITIATE-BAKERY-UPDATE.
044300     PERFORM 300-OPEN-ALL-FILES.
044400     PERFORM 300-GET-RUN-DATE.
044500     PERFORM 300-LOAD-MATERIAL-TABLE.
044600     PERFORM 300-LOAD-BATCH-TABLE.
044700     PERFORM 300-LOAD-RECIPE-TABLE.
044800     PERFORM 300-LOAD-PRODUCT-TABLE.
044900     PERFORM 300-LOAD-SALE-TABLE.
045000     PERFORM 300-READ-TRANSACT-FILE-IN
045100             THRU 300-READ-TRANSACT-FILE-IN-EXIT.
045200
045300*-----------------------------------------------------------------
045400* One transaction, one EVALUATE.  Every branch is a 300-level
045500* paragraph named for the transaction code it edits and posts.
045600*-----------------------------------------------------------------
045700 200-APPLY-TRANSACTIONS.
045800     ADD 1 TO TRAN-COUNT.
045900     MOVE "N" TO TRAN-ERROR-SW.
046000     EVALUATE TRUE
046100         WHEN TRN-MATERIAL-CREATE
046200             PERFORM 400-MATERIAL-CREATE
046300         WHEN TRN-MATERIAL-DELETE
046400             PERFORM 400-MATERIAL-DELETE
046500         WHEN TRN-BATCH-RECEIPT
046600             PERFORM 400-BATCH-RECEIPT
046700         WHEN TRN-RECIPE-HEADER
046800             PERFORM 400-RECIPE-HEADER
046900         WHEN TRN-RECIPE-INGREDIENT
047000             PERFORM 400-RECIPE-INGREDIENT
047100         WHEN TRN-PRODUCTION-ORDER
047200             PERFORM 400-PRODUCTION-ORDER
047300         WHEN TRN-PRICE-SET
047400             PERFORM 400-PRICE-SET
047500         WHEN TRN-POINT-OF-SALE
047600             PERFORM 400-POINT-OF-SALE
047700         WHEN TRN-SALE-DELETE
047800             PERFORM 400-SALE-DELETE
047900         WHEN TRN-SALES-CLEAR
048000             PERFORM 400-SALES-CLEAR
048100         WHEN OTHER
048200             MOVE "Y" TO TRAN-ERROR-SW
048300             DISPLAY "BAKERY-UPDATE - UNKNOWN TRAN CODE "
048400                     TRN-CODE
048500     END-EVALUATE.
048600     IF TRAN-IN-ERROR
048700         ADD 1 TO ERROR-COUNT
048800     END-IF.
048900     PERFORM 300-READ-TRANSACT-FILE-IN
049000             THRU 300-READ-TRANSACT-FILE-IN-EXIT.
049100
049200*-----------------------------------------------------------------
049300* Rewrite the five masters complete and close everything down.
049400*-----------------------------------------------------------------
049500 200-TERMINATE-BAKERY-UPDATE.
049600     PERFORM 300-UNLOAD-MATERIAL-TABLE.
049700     PERFORM 300-UNLOAD-BATCH-TABLE.
049800     PERFORM 300-UNLOAD-RECIPE-TABLE.
049900     PERFORM 300-UNLOAD-PRODUCT-TABLE.
050000     PERFORM 300-UNLOAD-SALE-TABLE.
050100     PERFORM 300-CLOSE-ALL-FILES.
050200     DISPLAY "BAKERY UPDATE COMPLETED -- " TRAN-COUNT
050300             " TRANSACTIONS, " ERROR-COUNT " REJECTED".
050400
050500******************************************************************
050600 300-OPEN-ALL-FILES.
050700     OPEN    INPUT   TRANSACT-FILE-IN
050800             INPUT   MATERIAL-FILE-IN
050900             OUTPUT  MATERIAL-FILE-OUT
051000             INPUT   BATCH-FILE-IN
051100             OUTPUT  BATCH-FILE-OUT
051200             INPUT   RECIPE-FILE-IN
051300             OUTPUT  RECIPE-FILE-OUT
051400             INPUT   PRODUCT-FILE-IN
051500             OUTPUT  PRODUCT-FILE-OUT
051600             INPUT   SALES-FILE-IN
051700             OUTPUT  SALES-FILE-OUT.
051800
051900*-----------------------------------------------------------------
052000 300-CLOSE-ALL-FILES.
052100     CLOSE   TRANSACT-FILE-IN
052200             MATERIAL-FILE-IN   MATERIAL-FILE-OUT
052300             BATCH-FILE-IN      BATCH-FILE-OUT
052400             RECIPE-FILE-IN     RECIPE-FILE-OUT
052500             PRODUCT-FILE-IN    PRODUCT-FILE-OUT
052600             SALES-FILE-IN      SALES-FILE-OUT.
052700
052800*-----------------------------------------------------------------
052900* 03/03/98 RTM REQ 1789 -- Y2K.  Run date is picked up in full
053000* 8-digit CCYYMMDD form and stamped on every point-of-sale
053100* record posted this run, replacing the 6-digit ACCEPT this
053200* paragraph used to code.
053300*-----------------------------------------------------------------
053400 300-GET-RUN-DATE.
053500     ACCEPT PROC-DATE-CCYYMMDD FROM DATE YYYYMMDD.
053600
053700*-----------------------------------------------------------------
053800*-----------------------------------------------------------------
053900* REQ 2143 -- AT END drops straight to the exit paragraph, shop
054000* standard for a file-read/EOF pair.
054100*-----------------------------------------------------------------
054200 300-READ-TRANSACT-FILE-IN.
054300     READ TRANSACT-FILE-IN
054400             AT END
054500                 MOVE "Y" TO TRANSACT-EOF-SW
054600                 GO TO 300-READ-TRANSACT-FILE-IN-EXIT
054700     END-READ.
054800 300-READ-TRANSACT-FILE-IN-EXIT.
054900     EXIT.
055000
055100*-----------------------------------------------------------------
055200* REQ 1334 -- table sizes raised, load loops unchanged since
055300* original write.
055400*-----------------------------------------------------------------
055500 300-LOAD-MATERIAL-TABLE.
055600     MOVE ZERO TO MAT-COUNT.
055700     PERFORM 310-LOAD-ONE-MATERIAL THRU 310-LOAD-ONE-MATERIAL-EXIT
055800             UNTIL MATERIAL-EOF.
055900
056000 310-LOAD-ONE-MATERIAL.
056100     READ MATERIAL-FILE-IN INTO MATERIAL-TABLE(MAT-COUNT + 1)
056200             AT END
056300                 SET MATERIAL-EOF TO TRUE
056400                 GO TO 310-LOAD-ONE-MATERIAL-EXIT
056500     END-READ.
056600     ADD 1 TO MAT-COUNT.
056700     SET MT-ACTIVE(MAT-COUNT) TO TRUE.
056800     IF MT-ID(MAT-COUNT) > NEXT-MAT-ID
056900         MOVE MT-ID(MAT-COUNT) TO NEXT-MAT-ID
057000     END-IF.
057100 310-LOAD-ONE-MATERIAL-EXIT.
057200     EXIT.
057300
057400*-----------------------------------------------------------------
057500 300-LOAD-BATCH-TABLE.
057600     MOVE ZERO TO BAT-COUNT.
057700     PERFORM 310-LOAD-ONE-BATCH THRU 310-LOAD-ONE-BATCH-EXIT
057800             UNTIL BATCH-EOF.
057900
058000 310-LOAD-ONE-BATCH.
058100     READ BATCH-FILE-IN INTO BATCH-TABLE(BAT-COUNT + 1)
058200             AT END
058300                 SET BATCH-EOF TO TRUE
058400                 GO TO 310-LOAD-ONE-BATCH-EXIT
058500     END-READ.
058600     ADD 1 TO BAT-COUNT.
058700 310-LOAD-ONE-BATCH-EXIT.
058800     EXIT.
058900
059000*-----------------------------------------------------------------
059100* Recipe master alternates H and I records.  The H record
059200* opens a table entry, each I record that follows it fills
059300* the next slot of that entry's INGREDIENT-TABLE.
059400*-----------------------------------------------------------------
059500 300-LOAD-RECIPE-TABLE.
059600     MOVE ZERO TO RCP-COUNT.
059700     PERFORM 310-LOAD-ONE-RECIPE-LINE
059800             THRU 310-LOAD-ONE-RECIPE-LINE-EXIT
059900             UNTIL RECIPE-EOF.
060000
060100 310-LOAD-ONE-RECIPE-LINE.
060200     READ RECIPE-FILE-IN
060300             AT END
060400                 SET RECIPE-EOF TO TRUE
060500                 GO TO 310-LOAD-ONE-RECIPE-LINE-EXIT
060600     END-READ.
060700     IF RCP-IS-HEADER
060800         ADD 1 TO RCP-COUNT
060900         MOVE RCP-ID   TO RT-ID(RCP-COUNT)
061000         MOVE RCP-NAME TO RT-NAME(RCP-COUNT)
061100         MOVE RCP-BATCH-SIZE
061200                       TO RT-BATCH-SIZE(RCP-COUNT)
061300         MOVE ZERO     TO RT-ING-COUNT(RCP-COUNT)
061400         IF RCP-ID > NEXT-RCP-ID
061500             MOVE RCP-ID TO NEXT-RCP-ID
061600         END-IF
061700     ELSE
061800         ADD 1 TO RT-ING-COUNT(RCP-COUNT)
061900         MOVE ING-MAT-ID
062000             TO IT-MAT-ID(RCP-COUNT,
062100                          RT-ING-COUNT(RCP-COUNT))
062200         MOVE ING-QTY
062300             TO IT-QTY(RCP-COUNT,
062400                       RT-ING-COUNT(RCP-COUNT))
062500     END-IF.
062600 310-LOAD-ONE-RECIPE-LINE-EXIT.
062700     EXIT.
062800
062900*-----------------------------------------------------------------
063000 300-LOAD-PRODUCT-TABLE.
063100     MOVE ZERO TO PRD-COUNT.
063200     PERFORM 310-LOAD-ONE-PRODUCT THRU 310-LOAD-ONE-PRODUCT-EXIT
063300             UNTIL PRODUCT-EOF.
063400
063500 310-LOAD-ONE-PRODUCT.
063600     READ PRODUCT-FILE-IN INTO PRODUCT-TABLE(PRD-COUNT + 1)
063700             AT END
063800                 SET PRODUCT-EOF TO TRUE
063900                 GO TO 310-LOAD-ONE-PRODUCT-EXIT
064000     END-READ.
064100     ADD 1 TO PRD-COUNT.
064200     IF PT-ID(PRD-COUNT) > NEXT-PRD-ID
064300         MOVE PT-ID(PRD-COUNT) TO NEXT-PRD-ID
064400     END-IF.
064500 310-LOAD-ONE-PRODUCT-EXIT.
064600     EXIT.
064700
064800*-----------------------------------------------------------------
064900 300-LOAD-SALE-TABLE.
065000     MOVE ZERO TO SAL-COUNT.
065100     PERFORM 310-LOAD-ONE-SALE THRU 310-LOAD-ONE-SALE-EXIT
065200             UNTIL SALE-EOF.
065300
065400 310-LOAD-ONE-SALE.
065500     READ SALES-FILE-IN INTO SALE-TABLE(SAL-COUNT + 1)
065600             AT END
065700                 SET SALE-EOF TO TRUE
065800                 GO TO 310-LOAD-ONE-SALE-EXIT
065900     END-READ.
066000     ADD 1 TO SAL-COUNT.
066100     SET ST-LIVE(SAL-COUNT) TO TRUE.
066200     IF ST-ID(SAL-COUNT) > NEXT-SAL-ID
066300         MOVE ST-ID(SAL-COUNT) TO NEXT-SAL-ID
066400     END-IF.
066500 310-LOAD-ONE-SALE-EXIT.
066600     EXIT.
066700
066800*-----------------------------------------------------------------
066900 300-UNLOAD-MATERIAL-TABLE.
067000     PERFORM 310-UNLOAD-ONE-MATERIAL
067100             VARYING IDX-1 FROM 1 BY 1
067200             UNTIL IDX-1 > MAT-COUNT.
067300
067400 310-UNLOAD-ONE-MATERIAL.
067500     IF MT-ACTIVE(IDX-1)
067600         MOVE MT-ID(IDX-1)      TO MAT-ID-OUT
067700         MOVE MT-NAME(IDX-1)    TO MAT-NAME-OUT
067800         MOVE MT-UNIT(IDX-1)    TO MAT-UNIT-OUT
067900         MOVE MT-MIN-QTY(IDX-1) TO MAT-MIN-QTY-OUT
068000         WRITE MAT-RECORD-OUT
068100     END-IF.
068200
068300*-----------------------------------------------------------------
068400 300-UNLOAD-BATCH-TABLE.
068500     PERFORM 310-UNLOAD-ONE-BATCH
068600             VARYING IDX-1 FROM 1 BY 1
068700             UNTIL IDX-1 > BAT-COUNT.
068800
068900 310-UNLOAD-ONE-BATCH.
069000     IF BT-QTY(IDX-1) > ZERO
069100         MOVE BT-MAT-ID(IDX-1)     TO BAT-MAT-ID-OUT
069200         MOVE BT-QTY(IDX-1)        TO BAT-QTY-OUT
069300         MOVE BT-COST-UNIT(IDX-1)  TO BAT-COST-UNIT-OUT
069400         MOVE BT-PURCH-DATE(IDX-1) TO BAT-PURCH-DATE-OUT
069500         WRITE BAT-RECORD-OUT
069600     END-IF.
069700
069800*-----------------------------------------------------------------
069900 300-UNLOAD-RECIPE-TABLE.
070000     PERFORM 315-UNLOAD-ONE-RECIPE-HEADER
070100             VARYING IDX-1 FROM 1 BY 1
070200             UNTIL IDX-1 > RCP-COUNT.
070300
070400 315-UNLOAD-ONE-RECIPE-HEADER.
070500     MOVE "H"                    TO RCP-REC-TYPE-OUT
070600     MOVE RT-ID(IDX-1)           TO RCP-ID-OUT
070700     MOVE RT-NAME(IDX-1)         TO RCP-NAME-OUT
070800     MOVE RT-BATCH-SIZE(IDX-1)   TO RCP-BATCH-SIZE-OUT
070900     MOVE RT-ING-COUNT(IDX-1)    TO RCP-ING-COUNT-OUT
071000     WRITE RCP-RECORD-OUT.
071100     PERFORM 310-UNLOAD-ONE-RECIPE-INGREDIENTS.
071200
071300*-----------------------------------------------------------------
071400* Each ingredient line is written through the REDEFINES of the
071500* header area, exactly the shape RECIPE-FILE-IN expects to
071600* find on the next run's load.
071700*-----------------------------------------------------------------
071800 310-UNLOAD-ONE-RECIPE-INGREDIENTS.
071900     PERFORM 320-UNLOAD-ONE-INGREDIENT
072000             VARYING IDX-2 FROM 1 BY 1
072100             UNTIL IDX-2 > RT-ING-COUNT(IDX-1).
072200
072300 320-UNLOAD-ONE-INGREDIENT.
072400     MOVE "I"                       TO RCP-REC-TYPE-OUT
072500     MOVE RT-ID(IDX-1)              TO ING-RCP-ID-OUT
072600     MOVE IT-MAT-ID(IDX-1, IDX-2)   TO ING-MAT-ID-OUT
072700     MOVE IT-QTY(IDX-1, IDX-2)      TO ING-QTY-OUT
072800     WRITE RCP-RECORD-OUT.
072900
073000*-----------------------------------------------------------------
073100 300-UNLOAD-PRODUCT-TABLE.
073200     PERFORM 310-UNLOAD-ONE-PRODUCT
073300             VARYING IDX-1 FROM 1 BY 1
073400             UNTIL IDX-1 > PRD-COUNT.
073500
073600 310-UNLOAD-ONE-PRODUCT.
073700     MOVE PT-ID(IDX-1)    TO PRD-ID-OUT
073800     MOVE PT-NAME(IDX-1)  TO PRD-NAME-OUT
073900     MOVE PT-QTY(IDX-1)   TO PRD-QTY-OUT
074000     MOVE PT-PRICE(IDX-1) TO PRD-PRICE-OUT
074100     WRITE PRD-RECORD-OUT.
074200
074300*-----------------------------------------------------------------
074400 300-UNLOAD-SALE-TABLE.
074500     PERFORM 310-UNLOAD-ONE-SALE
074600             VARYING IDX-1 FROM 1 BY 1
074700             UNTIL IDX-1 > SAL-COUNT.
074800
074900 310-UNLOAD-ONE-SALE.
075000     IF ST-LIVE(IDX-1)
075100         MOVE ST-ID(IDX-1)     TO SAL-ID-OUT
075200         MOVE ST-PRD-ID(IDX-1) TO SAL-PRD-ID-OUT
075300         MOVE ST-PRD-NM(IDX-1) TO SAL-PRD-NM-OUT
075400         MOVE ST-QTY(IDX-1)    TO SAL-QTY-OUT
075500         MOVE ST-PRICE(IDX-1)  TO SAL-PRICE-OUT
075600         MOVE ST-TOTAL(IDX-1)  TO SAL-TOTAL-OUT
075700         MOVE ST-DATE(IDX-1)   TO SAL-DATE-OUT
075800         WRITE SAL-RECORD-OUT
075900     END-IF.
076000
076100******************************************************************
076200* 400-LEVEL -- ONE PARAGRAPH PER TRANSACTION CODE
076300******************************************************************
076400* REQ 1140 -- MC creates a new material.  The name is the
076500* unique key; a duplicate name is rejected.
076600*-----------------------------------------------------------------
076700 400-MATERIAL-CREATE.
076800     MOVE "N" TO MATERIAL-FOUND-SW.
076900     MOVE TRN-MC-NAME TO WK-SEARCH-NAME.
077000     PERFORM 500-FIND-MATERIAL-BY-NAME.
077100     IF MATERIAL-FOUND
077200         MOVE "Y" TO TRAN-ERROR-SW
077300         DISPLAY "MATERIAL-CREATE REJECTED, ALREADY ON FILE "
077400                 TRN-MC-NAME
077500     ELSE
077600         ADD 1 TO NEXT-MAT-ID
077700         ADD 1 TO MAT-COUNT
077800         MOVE NEXT-MAT-ID  TO MT-ID(MAT-COUNT)
077900         MOVE TRN-MC-NAME  TO MT-NAME(MAT-COUNT)
078000         MOVE TRN-MC-UNIT  TO MT-UNIT(MAT-COUNT)
078100         MOVE TRN-MC-MIN-QTY
078200                           TO MT-MIN-QTY(MAT-COUNT)
078300         SET MT-ACTIVE(MAT-COUNT) TO TRUE
078400     END-IF.
078500
078600*-----------------------------------------------------------------
078700* REQ 1140 / REQ 1290 -- MD deletes a material, but only when
078800* no recipe still calls for it.  REQ 2143 -- a deleted material
078900* also drops every stock batch it owns, and the in-use rejection
079000* now names the recipe that is still holding the material.
079100*-----------------------------------------------------------------
079200 400-MATERIAL-DELETE.
079300     MOVE "N" TO MATERIAL-FOUND-SW.
079400     MOVE TRN-MD-NAME TO WK-SEARCH-NAME.
079500     PERFORM 500-FIND-MATERIAL-BY-NAME.
079600     IF NOT MATERIAL-FOUND
079700         MOVE "Y" TO TRAN-ERROR-SW
079800         DISPLAY "MATERIAL-DELETE REJECTED, NOT ON FILE "
079900                 TRN-MD-NAME
080000     ELSE
080100         MOVE SPACES TO WK-CONFLICT-RCP-NAME
080200         PERFORM 500-CHECK-MATERIAL-IN-USE
080300         IF MATERIAL-IN-USE
080400             MOVE "Y" TO TRAN-ERROR-SW
080500             DISPLAY "MATERIAL-DELETE REJECTED, IN USE "
080600                     TRN-MD-NAME " ON RECIPE "
080700                     WK-CONFLICT-RCP-NAME
080800         ELSE
080900             SET MT-DELETED(SAVE-IDX) TO TRUE
081000             PERFORM 500-DELETE-MATERIAL-BATCHES
081100         END-IF
081200     END-IF.
081300
081400*-----------------------------------------------------------------
081500* REQ 1151 -- BR receives a purchased lot.  A new batch table
081600* entry is added; FIFO order is by BT-PURCH-DATE, not by the
081700* order lots were keyed.  REQ 2214 -- a BR line keyed with no
081800* purchase date (TRN-BR-DATE ZERO) takes PROC-DATE-CCYYMMDD, the
081900* same run date SD stamps onto a sale, instead of going onto the
082000* batch table with a zero date that would sort as the oldest lot
082100* in the shop and get drawn down first by FIFO regardless of how
082200* old it actually is.
082300*-----------------------------------------------------------------
082400 400-BATCH-RECEIPT.
082500     MOVE "N" TO MATERIAL-FOUND-SW.
082600     MOVE TRN-BR-NAME TO WK-SEARCH-NAME.
082700     PERFORM 500-FIND-MATERIAL-BY-NAME.
082800     IF NOT MATERIAL-FOUND
082900         MOVE "Y" TO TRAN-ERROR-SW
083000         DISPLAY "BATCH-RECEIPT REJECTED, MATERIAL NOT FOUND "
083100                 TRN-BR-NAME
083200     ELSE
083300         ADD 1 TO BAT-COUNT
083400         MOVE MT-ID(SAVE-IDX)    TO BT-MAT-ID(BAT-COUNT)
083500         MOVE TRN-BR-QTY         TO BT-QTY(BAT-COUNT)
083600         MOVE TRN-BR-COST        TO BT-COST-UNIT(BAT-COUNT)
083700         IF TRN-BR-DATE = ZERO
083800             MOVE PROC-DATE-CCYYMMDD TO BT-PURCH-DATE(BAT-COUNT)
083900         ELSE
084000             MOVE TRN-BR-DATE        TO BT-PURCH-DATE(BAT-COUNT)
084100         END-IF
084200     END-IF.
084300
084400*-----------------------------------------------------------------
084500* REQ 1163 -- RH opens a pending recipe.  Any pending recipe
084600* that never got its full set of RI lines is thrown away, in
084700* favor of the new one, exactly as an out-of-sequence RH would
084800* have been on the old parts system.
084900* REQ 2205 -- a name already on RECIPE-TABLE-AREA is rejected
085000* outright, the same as 400-MATERIAL-CREATE rejects a duplicate
085100* material.  PEND-ACTIVE-SW is left "N" so every RI line that
085200* follows falls into the "NO OPEN HEADER" rejection below,
085300* which is how the whole recipe ends up thrown out.
085400*-----------------------------------------------------------------
085500 400-RECIPE-HEADER.
085600     MOVE "N" TO RECIPE-FOUND-SW.
085700     MOVE TRN-RH-NAME TO WK-SEARCH-NAME.
085800     PERFORM 500-FIND-RECIPE-BY-NAME.
085900     IF RECIPE-FOUND
086000         MOVE "Y" TO TRAN-ERROR-SW
086100         MOVE "N" TO PEND-ACTIVE-SW
086200         DISPLAY "RECIPE-HEADER REJECTED, ALREADY ON FILE "
086300                 TRN-RH-NAME
086400     ELSE
086500         MOVE "Y"               TO PEND-ACTIVE-SW
086600         MOVE TRN-RH-NAME        TO PEND-NAME
086700         MOVE TRN-RH-BATCH-SIZE  TO PEND-BATCH-SIZE
086800         MOVE TRN-RH-ING-COUNT   TO PEND-ING-COUNT
086900         MOVE ZERO               TO PEND-LINES-SEEN
087000     END-IF.
087100
087200*-----------------------------------------------------------------
087300* REQ 1163 -- RI adds one ingredient line to the pending
087400* recipe.  PEND-LINES-SEEN counts every RI line that arrives,
087500* good or bad, so the all-or-nothing commit test in
087600* 500-COMMIT-PENDING-RECIPE cannot be fooled by a rejected
087700* line.
087800*-----------------------------------------------------------------
087900 400-RECIPE-INGREDIENT.
088000     IF NOT PEND-ACTIVE
088100         MOVE "Y" TO TRAN-ERROR-SW
088200         DISPLAY "RECIPE-INGREDIENT REJECTED, NO OPEN HEADER "
088300                 TRN-RI-MAT-NAME
088400     ELSE
088500         ADD 1 TO PEND-LINES-SEEN
088600         MOVE "N" TO MATERIAL-FOUND-SW
088700         MOVE TRN-RI-MAT-NAME TO WK-SEARCH-NAME
088800         PERFORM 500-FIND-MATERIAL-BY-NAME
088900         IF NOT MATERIAL-FOUND
089000             MOVE "Y" TO TRAN-ERROR-SW
089100             DISPLAY "RECIPE-INGREDIENT REJECTED, NO MATERIAL "
089200                     TRN-RI-MAT-NAME
089300         ELSE
089400             MOVE MT-ID(SAVE-IDX)
089500                     TO PI-MAT-ID(PEND-LINES-SEEN)
089600             MOVE TRN-RI-QTY
089700                     TO PI-QTY(PEND-LINES-SEEN)
089800         END-IF
089900         IF PEND-LINES-SEEN = PEND-ING-COUNT
090000             PERFORM 500-COMMIT-PENDING-RECIPE
090100         END-IF
090200     END-IF.
090300
090400*-----------------------------------------------------------------
090500* REQ 1170 / REQ 2091 -- PO runs one production order.  Every
090600* ingredient is checked for enough stock across all its
090700* batches before any batch is touched -- a partial consume on
090800* the third ingredient used to leave the first two shorted.
090900*-----------------------------------------------------------------
091000 400-PRODUCTION-ORDER.
091100     MOVE "N" TO RECIPE-FOUND-SW.
091200     MOVE TRN-PO-RCP-NAME TO WK-SEARCH-NAME.
091300     PERFORM 500-FIND-RECIPE-BY-NAME.
091400     IF NOT RECIPE-FOUND
091500         MOVE "Y" TO TRAN-ERROR-SW
091600         DISPLAY "PRODUCTION-ORDER REJECTED, NO SUCH RECIPE "
091700                 TRN-PO-RCP-NAME
091800     ELSE
091900         PERFORM 500-CHECK-PRODUCTION-STOCK
092000         IF NOT ENOUGH-STOCK
092100             MOVE "Y" TO TRAN-ERROR-SW
092200             DISPLAY "PRODUCTION-ORDER REJECTED, SHORT STOCK "
092300                     TRN-PO-RCP-NAME
092400         ELSE
092500             PERFORM 500-CONSUME-PRODUCTION-STOCK
092600             PERFORM 500-POST-PRODUCTION-OUTPUT
092700         END-IF
092800     END-IF.
092900
093000*-----------------------------------------------------------------
093100* REQ 1182 -- PP sets or changes the selling price of the
093200* product whose name matches the recipe.  If the product does
093300* not exist yet (no production order has ever been run for it)
093400* a zero-quantity entry is opened so the price is on file when
093500* the first batch comes off the line.
093600*-----------------------------------------------------------------
093700 400-PRICE-SET.
093800     MOVE "N" TO PRODUCT-FOUND-SW.
093900     MOVE TRN-PP-PRD-NAME TO WK-SEARCH-NAME.
094000     PERFORM 500-FIND-PRODUCT-BY-NAME.
094100     IF NOT PRODUCT-FOUND
094200         ADD 1 TO NEXT-PRD-ID
094300         ADD 1 TO PRD-COUNT
094400         MOVE NEXT-PRD-ID     TO PT-ID(PRD-COUNT)
094500         MOVE TRN-PP-PRD-NAME TO PT-NAME(PRD-COUNT)
094600         MOVE ZERO            TO PT-QTY(PRD-COUNT)
094700         MOVE TRN-PP-PRICE    TO PT-PRICE(PRD-COUNT)
094800     ELSE
094900         MOVE TRN-PP-PRICE    TO PT-PRICE(SAVE-IDX)
095000     END-IF.
095100
095200*-----------------------------------------------------------------
095300* REQ 1182 / REQ 1622 -- PS records a point-of-sale transaction
095400* against product stock on hand.  SAL-PRD-NM and SAL-PRICE are
095500* frozen off the product at the moment of sale.
095600* REQ 2205 -- a product still sitting at its opening price of
095700* zero (no PP has ever been run for it) cannot be sold -- the
095800* till has nothing to ring it up at -- so the sale is rejected
095900* before 500-POST-POINT-OF-SALE touches stock or sale history.
096000*-----------------------------------------------------------------
096100 400-POINT-OF-SALE.
096200     MOVE "N" TO PRODUCT-FOUND-SW.
096300     MOVE TRN-PS-PRD-NAME TO WK-SEARCH-NAME.
096400     PERFORM 500-FIND-PRODUCT-BY-NAME.
096500     IF NOT PRODUCT-FOUND
096600         MOVE "Y" TO TRAN-ERROR-SW
096700         DISPLAY "POINT-OF-SALE REJECTED, NO SUCH PRODUCT "
096800                 TRN-PS-PRD-NAME
096900     ELSE
097000         IF TRN-PS-QTY > PT-QTY(SAVE-IDX)
097100             MOVE "Y" TO TRAN-ERROR-SW
097200             DISPLAY "POINT-OF-SALE REJECTED, SHORT STOCK "
097300                     TRN-PS-PRD-NAME
097400         ELSE
097500             IF PT-PRICE(SAVE-IDX) NOT GREATER THAN ZERO
097600                 MOVE "Y" TO TRAN-ERROR-SW
097700                 DISPLAY "POINT-OF-SALE REJECTED, PRICE NOT SET "
097800                         TRN-PS-PRD-NAME
097900             ELSE
098000                 PERFORM 500-POST-POINT-OF-SALE
098100             END-IF
098200         END-IF
098300     END-IF.
098400
098500*-----------------------------------------------------------------
098600* REQ 1188 -- SD voids one prior sale and returns its quantity
098700* to the product's quantity on hand.
098800*-----------------------------------------------------------------
098900*-----------------------------------------------------------------
099000* REQ 2143 -- report the sale removed (product name and total)
099100* before the table entries around it change under SAVE-IDX.
099200*-----------------------------------------------------------------
099300 400-SALE-DELETE.
099400     MOVE "N" TO SALE-FOUND-SW.
099500     MOVE TRN-SD-SALE-ID TO WK-SEARCH-ID.
099600     PERFORM 500-FIND-SALE-BY-ID.
099700     IF NOT SALE-FOUND
099800         MOVE "Y" TO TRAN-ERROR-SW
099900         DISPLAY "SALE-DELETE REJECTED, NOT ON FILE "
100000                 TRN-SD-SALE-ID
100100     ELSE
100200         DISPLAY "SALE-DELETE COMPLETED, REMOVED SALE "
100300                 TRN-SD-SALE-ID " PRODUCT " ST-PRD-NM(SAVE-IDX)
100400                 " TOTAL " ST-TOTAL(SAVE-IDX)
100500         SET ST-VOIDED(SAVE-IDX) TO TRUE
100600         MOVE "N" TO PRODUCT-FOUND-SW
100700         PERFORM 500-FIND-PRODUCT-BY-ID
100800         IF PRODUCT-FOUND
100900             ADD ST-QTY(SAVE-IDX) TO PT-QTY(IDX-2)
101000         END-IF
101100     END-IF.
101200
101300*-----------------------------------------------------------------
101400* REQ 1188 / REQ 1855 -- SC clears the entire sales history
101500* table, as at a period-end close.  Stock on hand is not
101600* touched.  REQ 2143 -- an empty table is rejected outright, and
101700* a successful clear now reports how many records and how much
101800* revenue it took out of SALMSTOT before zeroing the table.
101900*-----------------------------------------------------------------
102000 400-SALES-CLEAR.
102100     IF SAL-COUNT = ZERO
102200         MOVE "Y" TO TRAN-ERROR-SW
102300         DISPLAY "SALES-CLEAR REJECTED, NO SALES HISTORY TO CLEAR"
102400     ELSE
102500         MOVE ZERO TO WK-CLEAR-TOTAL
102600         PERFORM 500-SUM-ONE-SALE-FOR-CLEAR
102700                 VARYING IDX-1 FROM 1 BY 1
102800                 UNTIL IDX-1 > SAL-COUNT
102900         DISPLAY "SALES-CLEAR COMPLETED, " SAL-COUNT
103000                 " RECORDS CLEARED, TOTAL " WK-CLEAR-TOTAL
103100         MOVE ZERO TO SAL-COUNT
103200         MOVE ZERO TO NEXT-SAL-ID
103300     END-IF.
103400
103500******************************************************************
103600* 500-LEVEL -- TABLE SEARCH AND BUSINESS-RULE HELPERS
103700******************************************************************
103800* Linear search of the material table by name.  On a match
103900* MATERIAL-FOUND-SW is set and SAVE-IDX holds the row.  The
104000* PERFORM VARYING re-tests its UNTIL after bumping MAT-IDX, so
104100* on a match MAT-IDX has already stepped one row past the one
104200* that satisfied it -- the SUBTRACT below backs it up again.
104300*-----------------------------------------------------------------
104400 500-FIND-MATERIAL-BY-NAME.
104500     PERFORM 510-TEST-ONE-MATERIAL-NAME
104600             VARYING MAT-IDX FROM 1 BY 1
104700             UNTIL MAT-IDX > MAT-COUNT
104800                 OR MATERIAL-FOUND.
104900     IF MATERIAL-FOUND
105000         SUBTRACT 1 FROM MAT-IDX
105100         SET SAVE-IDX TO MAT-IDX
105200     END-IF.
105300
105400 510-TEST-ONE-MATERIAL-NAME.
105500     IF MT-NAME(MAT-IDX) = WK-SEARCH-NAME
105600             AND MT-ACTIVE(MAT-IDX)
105700         SET MATERIAL-FOUND TO TRUE
105800     END-IF.
105900
106000*-----------------------------------------------------------------
106100 500-CHECK-MATERIAL-IN-USE.
106200     MOVE "N" TO MATERIAL-IN-USE-SW.
106300     PERFORM 510-CHECK-ONE-RECIPE-FOR-MATERIAL
106400             VARYING IDX-1 FROM 1 BY 1
106500             UNTIL IDX-1 > RCP-COUNT
106600                 OR MATERIAL-IN-USE.
106700
106800 510-CHECK-ONE-RECIPE-FOR-MATERIAL.
106900     PERFORM 520-TEST-ONE-INGREDIENT
107000             VARYING IDX-2 FROM 1 BY 1
107100             UNTIL IDX-2 > RT-ING-COUNT(IDX-1)
107200                 OR MATERIAL-IN-USE.
107300
107400 520-TEST-ONE-INGREDIENT.
107500     IF IT-MAT-ID(IDX-1, IDX-2) = MT-ID(SAVE-IDX)
107600         SET MATERIAL-IN-USE TO TRUE
107700         MOVE RT-NAME(IDX-1) TO WK-CONFLICT-RCP-NAME
107800     END-IF.
107900
108000*-----------------------------------------------------------------
108100* REQ 2143 -- once a material is confirmed clear of any recipe,
108200* zero out every batch (stock lot) it still owns so the unload
108300* pass on BATMSTOT drops them along with the material itself.
108400*-----------------------------------------------------------------
108500 500-DELETE-MATERIAL-BATCHES.
108600     PERFORM 510-DELETE-ONE-BATCH-IF-MATCH
108700             VARYING IDX-2 FROM 1 BY 1
108800             UNTIL IDX-2 > BAT-COUNT.
108900
109000 510-DELETE-ONE-BATCH-IF-MATCH.
109100     IF BT-MAT-ID(IDX-2) = MT-ID(SAVE-IDX)
109200         MOVE ZERO TO BT-QTY(IDX-2)
109300     END-IF.
109400
109500*-----------------------------------------------------------------
109600* REQ 2143 -- running total of the sales history being cleared.
109700*-----------------------------------------------------------------
109800 500-SUM-ONE-SALE-FOR-CLEAR.
109900     ADD ST-TOTAL(IDX-1) TO WK-CLEAR-TOTAL.
110000
110100*-----------------------------------------------------------------
110200 500-FIND-RECIPE-BY-NAME.
110300     PERFORM 510-TEST-ONE-RECIPE-NAME
110400             VARYING RCP-IDX FROM 1 BY 1
110500             UNTIL RCP-IDX > RCP-COUNT
110600                 OR RECIPE-FOUND.
110700     IF RECIPE-FOUND
110800         SUBTRACT 1 FROM RCP-IDX
110900         SET SAVE-IDX TO RCP-IDX
111000     END-IF.
111100
111200 510-TEST-ONE-RECIPE-NAME.
111300     IF RT-NAME(RCP-IDX) = WK-SEARCH-NAME
111400         SET RECIPE-FOUND TO TRUE
111500     END-IF.
111600
111700*-----------------------------------------------------------------
111800 500-FIND-PRODUCT-BY-NAME.
111900     PERFORM 510-TEST-ONE-PRODUCT-NAME
112000             VARYING PRD-IDX FROM 1 BY 1
112100             UNTIL PRD-IDX > PRD-COUNT
112200                 OR PRODUCT-FOUND.
112300     IF PRODUCT-FOUND
112400         SUBTRACT 1 FROM PRD-IDX
112500         SET SAVE-IDX TO PRD-IDX
112600     END-IF.
112700
112800 510-TEST-ONE-PRODUCT-NAME.
112900     IF PT-NAME(PRD-IDX) = WK-SEARCH-NAME
113000         SET PRODUCT-FOUND TO TRUE
113100     END-IF.
113200
113300*-----------------------------------------------------------------
113400 500-FIND-PRODUCT-BY-ID.
113500     MOVE "N" TO PRODUCT-FOUND-SW.
113600     PERFORM 510-TEST-ONE-PRODUCT-ID
113700             VARYING IDX-2 FROM 1 BY 1
113800             UNTIL IDX-2 > PRD-COUNT
113900                 OR PRODUCT-FOUND.
114000     IF PRODUCT-FOUND
114100         SUBTRACT 1 FROM IDX-2
114200     END-IF.
114300
114400 510-TEST-ONE-PRODUCT-ID.
114500     IF PT-ID(IDX-2) = ST-PRD-ID(SAVE-IDX)
114600         SET PRODUCT-FOUND TO TRUE
114700     END-IF.
114800
114900*-----------------------------------------------------------------
115000 500-FIND-SALE-BY-ID.
115100     PERFORM 510-TEST-ONE-SALE-ID
115200             VARYING SAL-IDX FROM 1 BY 1
115300             UNTIL SAL-IDX > SAL-COUNT
115400                 OR SALE-FOUND.
115500     IF SALE-FOUND
115600         SUBTRACT 1 FROM SAL-IDX
115700         SET SAVE-IDX TO SAL-IDX
115800     END-IF.
115900
116000 510-TEST-ONE-SALE-ID.
116100     IF ST-ID(SAL-IDX) = WK-SEARCH-ID
116200             AND ST-LIVE(SAL-IDX)
116300         SET SALE-FOUND TO TRUE
116400     END-IF.
116500
116600*-----------------------------------------------------------------
116700* REQ 1163 -- move the staged header and ingredients into the
116800* recipe table, then show what came of it.  A recipe with a
116900* bad ingredient line never reaches here, since
117000* 400-RECIPE-INGREDIENT will have set TRAN-ERROR-SW and the
117100* pending count test still fires the commit test -- so the
117200* commit paragraph re-validates PENDING-OK before writing
117300* anything.
117400*-----------------------------------------------------------------
117500 500-COMMIT-PENDING-RECIPE.
117600     MOVE "Y" TO PENDING-OK-SW.
117700     IF TRAN-IN-ERROR
117800         MOVE "N" TO PENDING-OK-SW
117900     END-IF.
118000     IF PENDING-OK
118100         ADD 1 TO NEXT-RCP-ID
118200         ADD 1 TO RCP-COUNT
118300         MOVE NEXT-RCP-ID     TO RT-ID(RCP-COUNT)
118400         MOVE PEND-NAME       TO RT-NAME(RCP-COUNT)
118500         MOVE PEND-BATCH-SIZE TO RT-BATCH-SIZE(RCP-COUNT)
118600         MOVE PEND-ING-COUNT  TO RT-ING-COUNT(RCP-COUNT)
118700         PERFORM 510-COPY-ONE-PENDING-INGREDIENT
118800                 VARYING IDX-1 FROM 1 BY 1
118900                 UNTIL IDX-1 > PEND-ING-COUNT
119000         SET SAVE-IDX TO RCP-COUNT
119100         PERFORM 500-RECIPE-AVAILABLE-BATCHES
119200         DISPLAY "RECIPE CREATED " PEND-NAME
119300                 " -- AVAILABLE BATCHES " WK-BATCHES-POSSIBLE
119400     ELSE
119500         DISPLAY "RECIPE REJECTED, ONE OR MORE INGREDIENTS "
119600                 "COULD NOT BE POSTED " PEND-NAME
119700     END-IF.
119800     MOVE "N" TO PEND-ACTIVE-SW.
119900
120000 510-COPY-ONE-PENDING-INGREDIENT.
120100     MOVE PI-MAT-ID(IDX-1)
120200             TO IT-MAT-ID(RCP-COUNT, IDX-1).
120300     MOVE PI-QTY(IDX-1)
120400             TO IT-QTY(RCP-COUNT, IDX-1).
120500
120600*-----------------------------------------------------------------
120700* How many batches of the recipe at SAVE-IDX could be made
120800* right now, given batch stock on hand -- the smallest ratio
120900* of on-hand quantity to required quantity across all of the
121000* recipe's ingredients, truncated down to a whole batch count.
121100*-----------------------------------------------------------------
121200 500-RECIPE-AVAILABLE-BATCHES.
121300     MOVE 99999 TO WK-BATCHES-POSSIBLE.
121400     PERFORM 505-CHECK-ONE-INGREDIENT-RATIO
121500             VARYING IDX-1 FROM 1 BY 1
121600             UNTIL IDX-1 > RT-ING-COUNT(SAVE-IDX).
121700
121800 505-CHECK-ONE-INGREDIENT-RATIO.
121900     PERFORM 510-SUM-MATERIAL-ON-HAND.
122000     IF IT-QTY(SAVE-IDX, IDX-1) > ZERO
122100         DIVIDE WK-AVAIL-QTY
122200                 BY IT-QTY(SAVE-IDX, IDX-1)
122300                 GIVING WK-BATCHES-THIS-ING
122400         IF WK-BATCHES-THIS-ING < WK-BATCHES-POSSIBLE
122500             MOVE WK-BATCHES-THIS-ING
122600                     TO WK-BATCHES-POSSIBLE
122700         END-IF
122800     END-IF.
122900
123000*-----------------------------------------------------------------
123100 510-SUM-MATERIAL-ON-HAND.
123200     MOVE ZERO TO WK-AVAIL-QTY.
123300     PERFORM 515-ADD-ONE-BATCH-IF-MATCH
123400             VARYING IDX-2 FROM 1 BY 1
123500             UNTIL IDX-2 > BAT-COUNT.
123600
123700 515-ADD-ONE-BATCH-IF-MATCH.
123800     IF BT-MAT-ID(IDX-2) = IT-MAT-ID(SAVE-IDX, IDX-1)
123900         ADD BT-QTY(IDX-2) TO WK-AVAIL-QTY
124000     END-IF.
124100
124200*-----------------------------------------------------------------
124300* REQ 2091 -- pre-validate that every ingredient of the recipe
124400* at SAVE-IDX has enough stock on hand for TRN-PO-BATCHES
124500* batches, before a single lot is consumed.
124600*-----------------------------------------------------------------
124700 500-CHECK-PRODUCTION-STOCK.
124800     MOVE "Y" TO ENOUGH-STOCK-SW.
124900     PERFORM 505-CHECK-ONE-INGREDIENT-STOCK
125000             VARYING IDX-1 FROM 1 BY 1
125100             UNTIL IDX-1 > RT-ING-COUNT(SAVE-IDX)
125200                 OR NOT ENOUGH-STOCK.
125300
125400 505-CHECK-ONE-INGREDIENT-STOCK.
125500     COMPUTE WK-NEED-QTY =
125600             IT-QTY(SAVE-IDX, IDX-1) * TRN-PO-BATCHES.
125700     PERFORM 510-SUM-MATERIAL-ON-HAND.
125800     IF WK-AVAIL-QTY < WK-NEED-QTY
125900         MOVE "N" TO ENOUGH-STOCK-SW
126000     END-IF.
126100
126200*-----------------------------------------------------------------
126300* FIFO-consume every ingredient of the recipe at SAVE-IDX for
126400* TRN-PO-BATCHES batches.  500-CHECK-PRODUCTION-STOCK has
126500* already proved there is enough, so no shortage test is
126600* needed here.
126700*-----------------------------------------------------------------
126800 500-CONSUME-PRODUCTION-STOCK.
126900     PERFORM 505-CONSUME-ONE-RECIPE-INGREDIENT
127000             VARYING IDX-1 FROM 1 BY 1
127100             UNTIL IDX-1 > RT-ING-COUNT(SAVE-IDX).
127200
127300 505-CONSUME-ONE-RECIPE-INGREDIENT.
127400     COMPUTE WK-NEED-QTY =
127500             IT-QTY(SAVE-IDX, IDX-1) * TRN-PO-BATCHES.
127600     PERFORM 510-FIFO-CONSUME-ONE-INGREDIENT.
127700
127800*-----------------------------------------------------------------
127900* Repeatedly find the not-yet-exhausted batch of the wanted
128000* material with the lowest purchase date, and take from it,
128100* until WK-NEED-QTY is satisfied.
128200*-----------------------------------------------------------------
128300 510-FIFO-CONSUME-ONE-INGREDIENT.
128400     PERFORM 520-FIND-OLDEST-BATCH
128500             UNTIL WK-NEED-QTY = ZERO
128600                 OR WK-LOW-IDX = ZERO.
128700
128800 520-FIND-OLDEST-BATCH.
128900     MOVE ZERO     TO WK-LOW-IDX.
129000     MOVE 99999999 TO WK-LOW-DATE.
129100     PERFORM 525-TEST-ONE-BATCH-FOR-OLDEST
129200             VARYING IDX-2 FROM 1 BY 1
129300             UNTIL IDX-2 > BAT-COUNT.
129400
129500 525-TEST-ONE-BATCH-FOR-OLDEST.
129600     IF BT-MAT-ID(IDX-2) = IT-MAT-ID(SAVE-IDX, IDX-1)
129700             AND BT-QTY(IDX-2) > ZERO
129800             AND BT-PURCH-DATE(IDX-2) < WK-LOW-DATE
129900         MOVE BT-PURCH-DATE(IDX-2) TO WK-LOW-DATE
130000         SET WK-LOW-IDX TO IDX-2
130100     END-IF.
130200     IF WK-LOW-IDX > ZERO
130300         IF BT-QTY(WK-LOW-IDX) > WK-NEED-QTY
130400             MOVE WK-NEED-QTY TO WK-TAKE-QTY
130500         ELSE
130600             MOVE BT-QTY(WK-LOW-IDX) TO WK-TAKE-QTY
130700         END-IF
130800         SUBTRACT WK-TAKE-QTY FROM BT-QTY(WK-LOW-IDX)
130900         SUBTRACT WK-TAKE-QTY FROM WK-NEED-QTY
131000     END-IF.
131100
131200*-----------------------------------------------------------------
131300* REQ 1170 / REQ 1509 -- post the finished-goods output of the
131400* production order to the product table, opening the product
131500* at zero price if this is its first batch off the line.
131600*-----------------------------------------------------------------
131700 500-POST-PRODUCTION-OUTPUT.
131800     SET SAVE-RCP-IDX TO SAVE-IDX.
131900     MOVE "N" TO PRODUCT-FOUND-SW.
132000     MOVE RT-NAME(SAVE-RCP-IDX) TO WK-SEARCH-NAME.
132100     PERFORM 500-FIND-PRODUCT-BY-NAME.
132200     IF NOT PRODUCT-FOUND
132300         ADD 1 TO NEXT-PRD-ID
132400         ADD 1 TO PRD-COUNT
132500         MOVE NEXT-PRD-ID     TO PT-ID(PRD-COUNT)
132600         MOVE RT-NAME(SAVE-RCP-IDX) TO PT-NAME(PRD-COUNT)
132700         MOVE ZERO            TO PT-QTY(PRD-COUNT)
132800         MOVE ZERO            TO PT-PRICE(PRD-COUNT)
132900         SET IDX-2 TO PRD-COUNT
133000     ELSE
133100         SET IDX-2 TO SAVE-IDX
133200     END-IF.
133300     COMPUTE EXP-QUANTITY   = TRN-PO-BATCHES.
133400     COMPUTE EXP-UNIT-VALUE = RT-BATCH-SIZE(SAVE-RCP-IDX).
133500     CALL "COMPUTE-EXTEND" USING EXTEND-PARAMETERS.
133600     ADD EXP-RESULT TO PT-QTY(IDX-2).
133700
133800*-----------------------------------------------------------------
133900* REQ 1182 / REQ 1509 / REQ 1622 -- post a point-of-sale
134000* transaction: reduce stock on hand, extend the sale total via
134100* the shared subprogram, and add the new row to sale history.
134200*-----------------------------------------------------------------
134300 500-POST-POINT-OF-SALE.
134400     SUBTRACT TRN-PS-QTY FROM PT-QTY(SAVE-IDX).
134500     COMPUTE EXP-QUANTITY   = TRN-PS-QTY.
134600     COMPUTE EXP-UNIT-VALUE = PT-PRICE(SAVE-IDX).
134700     CALL "COMPUTE-EXTEND" USING EXTEND-PARAMETERS.
134800     MOVE EXP-RESULT TO WK-SALE-TOTAL.
134900     ADD 1 TO NEXT-SAL-ID.
135000     ADD 1 TO SAL-COUNT.
135100     MOVE NEXT-SAL-ID        TO ST-ID(SAL-COUNT).
135200     MOVE PT-ID(SAVE-IDX)    TO ST-PRD-ID(SAL-COUNT).
135300     MOVE PT-NAME(SAVE-IDX)  TO ST-PRD-NM(SAL-COUNT).
135400     MOVE TRN-PS-QTY         TO ST-QTY(SAL-COUNT).
135500     MOVE PT-PRICE(SAVE-IDX) TO ST-PRICE(SAL-COUNT).
135600     MOVE WK-SALE-TOTAL      TO ST-TOTAL(SAL-COUNT).
135700     MOVE PROC-DATE-CCYYMMDD TO ST-DATE(SAL-COUNT).
135800     SET ST-LIVE(SAL-COUNT)  TO TRUE.
