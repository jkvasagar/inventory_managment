000100******************************************************************
000200* This program is to print the Low-Stock Alert report and the
000300*    Sales Summary report against the masters BAKERY-UPDATE
000400*    leaves behind at the end of its run.
000500*
000600* Used Files
000700*    - Material Master (Indexed Sequential) : MATMSTOT.TXT
000800*    - Batch Master    (Indexed Sequential)  : BATMSTOT.TXT
000900*    - Sales Master    (Indexed Sequential)  : SALMSTOT.TXT
001000*    - Low-Stock Alert Report                : ALERTRPT.TXT
001100*    - Sales Summary Report                  : SALESRPT.TXT
001200*
001300******************************************************************
001400* CHANGE LOG
001500*-----------------------------------------------------------------
001600*   10/02/03  KLB  REQ 1977  ORIGINAL PROGRAM WRITTEN.  LOW-STOCK KLB1977 
001700*                            ALERT LOGIC MOVED HERE OUT OF
001800*                            BAKERY-UPDATE.
001900*   10/02/03  KLB  REQ 1977  SALES SUMMARY REPORT ADDED, SINGLE   KLB1977 
002000*                            PASS OVER SALES MASTER.
002100*   03/11/04  KLB  REQ 2015  PAGE-SKIP EVERY 15 LINES INSTEAD OF  KLB2015 
002200*                            EVERY 10, FORMS CHANGED TO LEGAL.
002300*   08/17/07  KLB  REQ 2091  NO CHANGE, REVIEWED ALONGSIDE THE    KLB2091 
002400*                            BAKERY-UPDATE PRE-VALIDATION FIX.
002500*   02/14/11  DRT  REQ 2143  ALERT TEST WAS FIRING ON AN EXACT    DRT2143 
002600*                            MATCH TO MINIMUM, NOT JUST BELOW IT.
002700*                            CHANGED TO A STRICT LESS-THAN TEST.
002800*                            EOF SWITCHES AND COUNTERS MOVED TO
002900*                            77-LEVELS AND THE FILE-READ LOOPS
003000*                            PUT BACK ON PERFORM-THRU/GO TO SO
003100*                            THIS PROGRAM MATCHES SHOP STANDARD.
003200*   09/18/13  DRT  REQ 2214  SALES-FILE-IN READ WAS BURIED INSIDE DRT2214 
003300*                            THE PRODUCT-SUMMARY SEARCH LOOP,
003400*                            DROPPING AND MISATTRIBUTING RECORDS
003500*                            ONCE MORE THAN ONE PRODUCT WAS ON
003600*                            FILE -- MOVED BACK OUT TO THE
003700*                            ACCUMULATE PARAGRAPH, ONE READ PER
003800*                            RECORD.  FOOTER NOW ALSO PRINTS A
003900*                            TOTAL TRANSACTIONS COUNT.
004000*-----------------------------------------------------------------
004100 IDENTIFICATION              DIVISION.
004200*-----------------------------------------------------------------
004300 PROGRAM-ID.                 BAKERY-REPORT.
004400 AUTHOR.                     KAREN L BRESSLER.
004500 INSTALLATION.               HEARTHSTONE BAKING COMPANY.
004600 DATE-WRITTEN.               OCTOBER 2, 2003.
004700 DATE-COMPILED.
004800 SECURITY.                   COMPANY CONFIDENTIAL.  PRODUCTION
004900                             DATA PROCESSING USE ONLY.
005000
005100******************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            WHATEVER-PC.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS VALID-TRAN-CODE IS "M" "B" "R" "P" "S"
005900     UPSI-0 ON STATUS IS RUN-WITH-TRACE
006000     UPSI-0 OFF STATUS IS RUN-WITHOUT-TRACE.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400     SELECT  MATERIAL-FILE-IN
006500             ASSIGN TO MATMSTOT
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT  BATCH-FILE-IN
006900             ASSIGN TO BATMSTOT
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT  SALES-FILE-IN
007300             ASSIGN TO SALMSTOT
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT  ALERT-REPORT-OUT
007700             ASSIGN TO ALERTRPT
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT  SALES-REPORT-OUT
008100             ASSIGN TO SALESRPT
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300
008400******************************************************************
008500 DATA                        DIVISION.
008600*-----------------------------------------------------------------
008700 FILE                        SECTION.
008800 FD  MATERIAL-FILE-IN
008900     RECORD CONTAINS 48 CHARACTERS
009000     DATA RECORD IS MAT-RECORD-IN.
009100     COPY MATERIALRECORD REPLACING MATERIAL-RECORD
009200                             BY MAT-RECORD-IN.
009300
009400 FD  BATCH-FILE-IN
009500     RECORD CONTAINS 35 CHARACTERS
009600     DATA RECORD IS BAT-RECORD-IN.
009700     COPY BATCHRECORD REPLACING BATCH-RECORD
009800                             BY BAT-RECORD-IN.
009900
010000 FD  SALES-FILE-IN
010100     RECORD CONTAINS 66 CHARACTERS
010200     DATA RECORD IS SAL-RECORD-IN.
010300     COPY SALERECORD REPLACING SALE-RECORD
010400                             BY SAL-RECORD-IN.
010500
010600 FD  ALERT-REPORT-OUT
010700     RECORD CONTAINS 62 CHARACTERS
010800     DATA RECORD IS ALERT-OUT.
010900 01  ALERT-OUT                   PIC X(62).
011000
011100 FD  SALES-REPORT-OUT
011200     RECORD CONTAINS 60 CHARACTERS
011300     DATA RECORD IS SALES-OUT.
011400 01  SALES-OUT                   PIC X(60).
011500
011600*-----------------------------------------------------------------
011700 WORKING-STORAGE             SECTION.
011800*-----------------------------------------------------------------
011900*    This table is for getting the name of the day of the week
012000*    on the report banners.
012100*-----------------------------------------------------------------
012200 01  DAY-RECORD.
012300     05  FILLER              PIC X(09) VALUE "MONDAY".
012400     05  FILLER              PIC X(09) VALUE "TUESDAY".
012500     05  FILLER              PIC X(09) VALUE "WEDNESDAY".
012600     05  FILLER              PIC X(09) VALUE "THURSDAY".
012700     05  FILLER              PIC X(09) VALUE "FRIDAY".
012800     05  FILLER              PIC X(09) VALUE "SATURDAY".
012900     05  FILLER              PIC X(09) VALUE "SUNDAY".
013000 01  DAY-TABLE REDEFINES DAY-RECORD.
013100     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
013200
013300*-----------------------------------------------------------------
013400 01  ALERT-TITLE.
013500     05  FILLER              PIC X(08) VALUE SPACES.
013600     05  FILLER              PIC X(24)
013700                         VALUE "LOW-STOCK ALERT FOR (".
013800     05  DAY-NAME            PIC X(10).
013900     05  DSP-DATE.
014000         10  DSP-YEAR            PIC 9(04).
014100         10  FILLER              PIC X(01) VALUE "/".
014200         10  DSP-MONTH           PIC 9(02).
014300         10  FILLER              PIC X(01) VALUE "/".
014400         10  DSP-DAY             PIC 9(02).
014500     05  FILLER              PIC X(01) VALUE ")".
014600
014700 01  ALERT-HEADER.
014800     05  FILLER              PIC X(01) VALUE SPACES.
014900     05  FILLER              PIC X(08) VALUE "MAT ID".
015000     05  FILLER              PIC X(22) VALUE "MATERIAL NAME".
015100     05  FILLER              PIC X(10) VALUE "ON HAND".
015200     05  FILLER              PIC X(10) VALUE "MINIMUM".
015300     05  FILLER              PIC X(08) VALUE "UNIT".
015400
015500 01  ALERT-DETAIL.
015600     05  FILLER              PIC X(01) VALUE SPACES.
015700     05  MAT-ID-O            PIC 9(05).
015800     05  FILLER              PIC X(03) VALUE SPACES.
015900     05  MAT-NAME-O          PIC X(20).
016000     05  FILLER              PIC X(01) VALUE SPACES.
016100     05  ON-HAND-O           PIC ZZZZZZ9.999.
016200     05  FILLER              PIC X(01) VALUE SPACES.
016300     05  MIN-QTY-O           PIC ZZZZ9.999.
016400     05  FILLER              PIC X(01) VALUE SPACES.
016500     05  UNIT-O              PIC X(10).
016600* Raw byte view of the printed line, used the same way the DDS
016700* boys use EXTEND-PARAMETERS-RAW in COMPUTE-EXTEND -- when a
016800* line comes out misaligned on the report, DISPLAY this instead
016900* of the edited fields to see exactly what went to the printer.
017000 01  ALERT-DETAIL-RAW REDEFINES ALERT-DETAIL
017100                         PIC X(62).
017200
017300 01  ALERT-FOOTER.
017400     05  FILLER              PIC X(02) VALUE SPACES.
017500     05  FOOTER-NAME         PIC X(20).
017600     05  FOOTER-COUNTER      PIC ZZZ9.
017700
017800*-----------------------------------------------------------------
017900 01  SALES-TITLE.
018000     05  FILLER              PIC X(08) VALUE SPACES.
018100     05  FILLER              PIC X(24)
018200                         VALUE "SALES SUMMARY FOR (".
018300     05  DAY-NAME-S          PIC X(10).
018400     05  DSP-DATE-S.
018500         10  DSP-YEAR-S          PIC 9(04).
018600         10  FILLER              PIC X(01) VALUE "/".
018700         10  DSP-MONTH-S         PIC 9(02).
018800         10  FILLER              PIC X(01) VALUE "/".
018900         10  DSP-DAY-S           PIC 9(02).
019000     05  FILLER              PIC X(01) VALUE ")".
019100
019200 01  SALES-HEADER.
019300     05  FILLER              PIC X(01) VALUE SPACES.
019400     05  FILLER              PIC X(22) VALUE "PRODUCT NAME".
019500     05  FILLER              PIC X(12) VALUE "QTY SOLD".
019600     05  FILLER              PIC X(14) VALUE "REVENUE".
019700
019800 01  SALES-DETAIL.
019900     05  FILLER              PIC X(01) VALUE SPACES.
020000     05  PRD-NAME-O          PIC X(20).
020100     05  FILLER              PIC X(02) VALUE SPACES.
020200     05  QTY-SOLD-O          PIC ZZZZZ9.
020300     05  FILLER              PIC X(02) VALUE SPACES.
020400     05  REVENUE-O           PIC $,$$$,$$9.99.
020500 01  SALES-DETAIL-RAW REDEFINES SALES-DETAIL
020600                         PIC X(43).
020700
020800 01  SALES-TOTAL.
020900     05  FILLER              PIC X(01) VALUE SPACES.
021000     05  FILLER              PIC X(20) VALUE "GRAND TOTAL REVENUE".
021100     05  GRAND-TOTAL-O       PIC $,$$$,$$9.99.
021200
021300 01  SALES-FOOTER.
021400     05  FILLER              PIC X(02) VALUE SPACES.
021500     05  FOOTER-NAME-S       PIC X(20).
021600     05  FOOTER-COUNTER-S    PIC ZZZ9.
021700
021800*-----------------------------------------------------------------
021900* material and batch tables, held long enough to compute
022000* on-hand quantity per material for the alert report.  the
022100* batch pass adds every lot's BT-QTY into the material row it
022200* belongs to before a single alert line is printed.
022300*-----------------------------------------------------------------
022400 01  MATERIAL-TABLE-AREA.
022500     05  MAT-COUNT           PIC S9(05) COMP.
022600     05  MATERIAL-TABLE OCCURS 500 TIMES
022700                         INDEXED BY MAT-IDX.
022800         10  MT-ID               PIC 9(05).
022900         10  MT-NAME             PIC X(20).
023000         10  MT-UNIT             PIC X(10).
023100         10  MT-MIN-QTY          PIC S9(05)V9(03).
023200         10  MT-ON-HAND          PIC S9(07)V9(03).
023300
023400*-----------------------------------------------------------------
023500* one row per distinct product name seen on the sales master,
023600* filled in first-seen order during the single pass required
023700* by the sales summary report.
023800*-----------------------------------------------------------------
023900 01  PRODUCT-SUMMARY-AREA.
024000     05  PRS-COUNT           PIC S9(05) COMP.
024100     05  PRODUCT-SUMMARY-TABLE OCCURS 200 TIMES
024200                         INDEXED BY PRS-IDX.
024300         10  PS-NAME             PIC X(20).
024400         10  PS-QTY              PIC S9(07).
024500         10  PS-REVENUE          PIC S9(09)V99.
024600
024700*-----------------------------------------------------------------
024800*-----------------------------------------------------------------
024900* REQ 2143 -- EOF switches and report counters pulled out to
025000* standalone 77-levels the way the shop has always kept them,
025100* instead of burying them under a dummy 01 group.
025200*-----------------------------------------------------------------
025300 77  MATERIAL-EOF-SW         PIC X(01)   VALUE "N".
025400     88  MATERIAL-EOF                    VALUE "Y".
025500 77  BATCH-EOF-SW            PIC X(01)   VALUE "N".
025600     88  BATCH-EOF                       VALUE "Y".
025700 77  SALES-EOF-SW            PIC X(01)   VALUE "N".
025800     88  SALES-EOF                       VALUE "Y".
025900 77  PRODUCT-FOUND-SW        PIC X(01)   VALUE "N".
026000     88  PRODUCT-FOUND                   VALUE "Y".
026100 77  ALERT-LINE-CNT          PIC 9(02)   COMP  VALUE ZERO.
026200 77  ALERT-PRINT-CNT         PIC 9(05)   COMP  VALUE ZERO.
026300 77  SALES-LINE-CNT          PIC 9(02)   COMP  VALUE ZERO.
026400 77  SALES-PRINT-CNT         PIC 9(05)   COMP  VALUE ZERO.
026500 77  SALES-TRAN-CNT          PIC 9(05)   COMP  VALUE ZERO.
026600
026700 01  ACCUMULATORS.
026800     05  GRAND-TOTAL-REVENUE PIC S9(09)V99   VALUE ZERO.
026900
027000 01  CURRENT-DATE-AREA.
027100     05  CUR-YEAR            PIC 9(04).
027200     05  CUR-MONTH           PIC 9(02).
027300     05  CUR-DAY             PIC 9(02).
027400 01  CURRENT-DATE-RAW REDEFINES CURRENT-DATE-AREA
027500                         PIC 9(08).
027600 01  DAY-IN                  PIC 9(01).
027700
027800*-----------------------------------------------------------------
027900* REQ 2143 -- table subscripts, also standalone 77-levels.
028000*-----------------------------------------------------------------
028100 77  IDX-1                   PIC S9(05) COMP.
028200 77  IDX-2                   PIC S9(05) COMP.
028300
028400******************************************************************
028500 PROCEDURE                   DIVISION.
028600*-----------------------------------------------------------------
028700* Main procedure
028800*-----------------------------------------------------------------
028900 100-BAKERY-REPORT.
029000     PERFORM 200-INITIATE-BAKERY-REPORT.
029100     PERFORM 200-PRINT-ALERT-REPORT.
029200     PERFORM 200-PRINT-SALES-REPORT.
029300     PERFORM 200-TERMINATE-BAKERY-REPORT.
029400     STOP RUN.
029500
029600*-----------------------------------------------------------------
029700 200-INITIATE-BAKERY-REPORT.
029800     PERFORM 300-OPEN-ALL-FILES.
029900     PERFORM 300-LOAD-MATERIAL-TABLE.
030000     PERFORM 300-APPLY-BATCH-QUANTITIES.
030100     PERFORM 400-GET-REPORT-DATE.
030200
030300*-----------------------------------------------------------------
030400* REQ 1977 -- one alert line for every material whose on-hand
030500* quantity has fallen to or below its minimum.  A page skip is
030600* taken every 15 detail lines, per REQ 2015.
030700*-----------------------------------------------------------------
030800 200-PRINT-ALERT-REPORT.
030900     PERFORM 400-PRINT-ALERT-TITLE.
031000     PERFORM 400-PRINT-ALERT-HEADER.
031100     PERFORM 300-PRINT-ONE-ALERT-LINE
031200             VARYING IDX-1 FROM 1 BY 1
031300             UNTIL IDX-1 > MAT-COUNT.
031400     PERFORM 400-PRINT-ALERT-FOOTER.
031500
031600*-----------------------------------------------------------------
031700* REQ 1977 -- single pass over the sales master accumulating
031800* per-product quantity and revenue subtotals, printed in the
031900* order the products were first seen.
032000*-----------------------------------------------------------------
032100 200-PRINT-SALES-REPORT.
032200     MOVE ZERO TO PRS-COUNT.
032300     MOVE ZERO TO SALES-TRAN-CNT.
032400     PERFORM 400-PRINT-SALES-TITLE.
032500     PERFORM 400-PRINT-SALES-HEADER.
032600     PERFORM 300-READ-SALES-FILE-IN THRU 300-READ-SALES-FILE-IN-EXIT.
032700     PERFORM 300-ACCUMULATE-ONE-SALE
032800             UNTIL SALES-EOF.
032900     PERFORM 300-PRINT-SALES-SUMMARY-LINES
033000             VARYING IDX-1 FROM 1 BY 1
033100             UNTIL IDX-1 > PRS-COUNT.
033200     PERFORM 400-PRINT-SALES-TOTAL.
033300     PERFORM 400-PRINT-SALES-FOOTER.
033400
033500*-----------------------------------------------------------------
033600 200-TERMINATE-BAKERY-REPORT.
033700     PERFORM 300-CLOSE-ALL-FILES.
033800
033900******************************************************************
034000 300-OPEN-ALL-FILES.
034100     OPEN    INPUT   MATERIAL-FILE-IN
034200             INPUT   BATCH-FILE-IN
034300             INPUT   SALES-FILE-IN
034400             OUTPUT  ALERT-REPORT-OUT
034500             OUTPUT  SALES-REPORT-OUT.
034600
034700*-----------------------------------------------------------------
034800 300-CLOSE-ALL-FILES.
034900     CLOSE   MATERIAL-FILE-IN
035000             BATCH-FILE-IN
035100             SALES-FILE-IN
035200             ALERT-REPORT-OUT
035300             SALES-REPORT-OUT.
035400
035500*-----------------------------------------------------------------
035600 300-LOAD-MATERIAL-TABLE.
035700     MOVE ZERO TO MAT-COUNT.
035800     PERFORM 310-LOAD-ONE-MATERIAL THRU 310-LOAD-ONE-MATERIAL-EXIT
035900             UNTIL MATERIAL-EOF.
036000
036100*-----------------------------------------------------------------
036200* REQ 2143 -- AT END drops straight to the exit paragraph the old
036300* way, rather than falling through an ELSE leg.
036400*-----------------------------------------------------------------
036500 310-LOAD-ONE-MATERIAL.
036600     READ MATERIAL-FILE-IN
036700             AT END
036800                 SET MATERIAL-EOF TO TRUE
036900                 GO TO 310-LOAD-ONE-MATERIAL-EXIT
037000     END-READ.
037100     ADD 1 TO MAT-COUNT.
037200     MOVE MAT-ID      TO MT-ID(MAT-COUNT).
037300     MOVE MAT-NAME    TO MT-NAME(MAT-COUNT).
037400     MOVE MAT-UNIT    TO MT-UNIT(MAT-COUNT).
037500     MOVE MAT-MIN-QTY TO MT-MIN-QTY(MAT-COUNT).
037600     MOVE ZERO        TO MT-ON-HAND(MAT-COUNT).
037700 310-LOAD-ONE-MATERIAL-EXIT.
037800     EXIT.
037900
038000*-----------------------------------------------------------------
038100* Add every batch lot's quantity into the on-hand total of the
038200* material it belongs to.  A batch for a material not on file
038300* (should not happen -- BAKERY-UPDATE never writes one) is
038400* simply skipped.
038500*-----------------------------------------------------------------
038600 300-APPLY-BATCH-QUANTITIES.
038700     PERFORM 310-READ-BATCH-FILE-IN THRU 310-READ-BATCH-FILE-IN-EXIT.
038800     PERFORM 310-APPLY-ONE-BATCH
038900             UNTIL BATCH-EOF.
039000
039100 310-READ-BATCH-FILE-IN.
039200     READ BATCH-FILE-IN
039300             AT END
039400                 SET BATCH-EOF TO TRUE
039500                 GO TO 310-READ-BATCH-FILE-IN-EXIT
039600     END-READ.
039700 310-READ-BATCH-FILE-IN-EXIT.
039800     EXIT.
039900
040000 310-APPLY-ONE-BATCH.
040100     PERFORM 320-APPLY-BATCH-IF-MATCH
040200             VARYING IDX-2 FROM 1 BY 1
040300             UNTIL IDX-2 > MAT-COUNT.
040400     PERFORM 310-READ-BATCH-FILE-IN THRU 310-READ-BATCH-FILE-IN-EXIT.
040500
040600 320-APPLY-BATCH-IF-MATCH.
040700     IF MT-ID(IDX-2) = BAT-MAT-ID
040800         ADD BAT-QTY TO MT-ON-HAND(IDX-2)
040900     END-IF.
041000
041100*-----------------------------------------------------------------
041200 300-READ-SALES-FILE-IN.
041300     READ SALES-FILE-IN
041400             AT END
041500                 SET SALES-EOF TO TRUE
041600                 GO TO 300-READ-SALES-FILE-IN-EXIT
041700     END-READ.
041800 300-READ-SALES-FILE-IN-EXIT.
041900     EXIT.
042000
042100*-----------------------------------------------------------------
042200* One sale record either adds to an already-seen product's
042300* running subtotal, or opens a new row for it -- either way it
042400* is the last time this record is looked at, which is what
042500* makes this a single pass.  REQ 2214 -- the next-record read is
042600* done here, once per call, after the record in hand has been
042700* fully posted -- it used to be buried inside
042800* 310-TEST-ONE-PRODUCT-SUMMARY, the body of the VARYING search
042900* below, which made the number of reads grow with PRS-COUNT
043000* instead of staying one read per record, dropping and
043100* misattributing sale records once more than one product was on
043200* file.  310-APPLY-ONE-BATCH already reads this way -- search
043300* first, then read the next record once, at the bottom.
043400*-----------------------------------------------------------------
043500 300-ACCUMULATE-ONE-SALE.
043600     MOVE "N" TO PRODUCT-FOUND-SW.
043700     PERFORM 310-TEST-ONE-PRODUCT-SUMMARY
043800             VARYING PRS-IDX FROM 1 BY 1
043900             UNTIL PRS-IDX > PRS-COUNT
044000                 OR PRODUCT-FOUND.
044100     IF PRODUCT-FOUND
044200         SUBTRACT 1 FROM PRS-IDX
044300     ELSE
044400         ADD 1 TO PRS-COUNT
044500         SET PRS-IDX TO PRS-COUNT
044600         MOVE SAL-PRD-NM TO PS-NAME(PRS-COUNT)
044700         MOVE ZERO       TO PS-QTY(PRS-COUNT)
044800         MOVE ZERO       TO PS-REVENUE(PRS-COUNT)
044900     END-IF.
045000     ADD SAL-QTY   TO PS-QTY(PRS-IDX).
045100     ADD SAL-TOTAL TO PS-REVENUE(PRS-IDX).
045200     ADD SAL-TOTAL TO GRAND-TOTAL-REVENUE.
045300     ADD 1         TO SALES-TRAN-CNT.
045400     PERFORM 300-READ-SALES-FILE-IN THRU 300-READ-SALES-FILE-IN-EXIT.
045500
045600 310-TEST-ONE-PRODUCT-SUMMARY.
045700     IF PS-NAME(PRS-IDX) = SAL-PRD-NM
045800         SET PRODUCT-FOUND TO TRUE
045900     END-IF.
046000
046100*-----------------------------------------------------------------
046200 300-PRINT-ONE-ALERT-LINE.
046300     IF MT-ON-HAND(IDX-1) < MT-MIN-QTY(IDX-1)
046400         IF ALERT-LINE-CNT > 15
046500             PERFORM 400-ALERT-REPORT-PAGESKIP
046600         END-IF
046700         MOVE MT-ID(IDX-1)      TO MAT-ID-O
046800         MOVE MT-NAME(IDX-1)    TO MAT-NAME-O
046900         MOVE MT-ON-HAND(IDX-1) TO ON-HAND-O
047000         MOVE MT-MIN-QTY(IDX-1) TO MIN-QTY-O
047100         MOVE MT-UNIT(IDX-1)    TO UNIT-O
047200         WRITE ALERT-OUT FROM ALERT-DETAIL
047300                 AFTER ADVANCING 1 LINES
047400         ADD 1 TO ALERT-LINE-CNT
047500         ADD 1 TO ALERT-PRINT-CNT
047600     END-IF.
047700
047800*-----------------------------------------------------------------
047900 300-PRINT-SALES-SUMMARY-LINES.
048000     IF SALES-LINE-CNT > 15
048100         PERFORM 400-SALES-REPORT-PAGESKIP
048200     END-IF.
048300     MOVE PS-NAME(IDX-1)     TO PRD-NAME-O.
048400     MOVE PS-QTY(IDX-1)      TO QTY-SOLD-O.
048500     MOVE PS-REVENUE(IDX-1)  TO REVENUE-O.
048600     WRITE SALES-OUT FROM SALES-DETAIL
048700             AFTER ADVANCING 1 LINES.
048800     ADD 1 TO SALES-LINE-CNT.
048900     ADD 1 TO SALES-PRINT-CNT.
049000
049100******************************************************************
049200 400-GET-REPORT-DATE.
049300     ACCEPT CURRENT-DATE-AREA FROM DATE YYYYMMDD.
049400     ACCEPT DAY-IN            FROM DAY-OF-WEEK.
049500
049600*-----------------------------------------------------------------
049700 400-PRINT-ALERT-TITLE.
049800     MOVE CUR-YEAR         TO DSP-YEAR.
049900     MOVE CUR-MONTH        TO DSP-MONTH.
050000     MOVE CUR-DAY          TO DSP-DAY.
050100     MOVE WEEKDAY(DAY-IN)  TO DAY-NAME.
050200     WRITE ALERT-OUT FROM ALERT-TITLE
050300             AFTER ADVANCING TOP-OF-FORM.
050400
050500*-----------------------------------------------------------------
050600 400-PRINT-ALERT-HEADER.
050700     WRITE ALERT-OUT FROM ALERT-HEADER
050800             AFTER ADVANCING 2 LINES.
050900     MOVE ZERO TO ALERT-LINE-CNT.
051000
051100*-----------------------------------------------------------------
051200 400-ALERT-REPORT-PAGESKIP.
051300     MOVE SPACES TO ALERT-OUT.
051400     WRITE ALERT-OUT AFTER ADVANCING TOP-OF-FORM.
051500     PERFORM 400-PRINT-ALERT-HEADER.
051600
051700*-----------------------------------------------------------------
051800 400-PRINT-ALERT-FOOTER.
051900     MOVE "MATERIALS BELOW MINIMUM" TO FOOTER-NAME.
052000     MOVE ALERT-PRINT-CNT           TO FOOTER-COUNTER.
052100     WRITE ALERT-OUT FROM ALERT-FOOTER
052200             AFTER ADVANCING 2 LINES.
052300
052400*-----------------------------------------------------------------
052500 400-PRINT-SALES-TITLE.
052600     MOVE CUR-YEAR          TO DSP-YEAR-S.
052700     MOVE CUR-MONTH         TO DSP-MONTH-S.
052800     MOVE CUR-DAY           TO DSP-DAY-S.
052900     MOVE WEEKDAY(DAY-IN)   TO DAY-NAME-S.
053000     WRITE SALES-OUT FROM SALES-TITLE
053100             AFTER ADVANCING TOP-OF-FORM.
053200
053300*-----------------------------------------------------------------
053400 400-PRINT-SALES-HEADER.
053500     WRITE SALES-OUT FROM SALES-HEADER
053600             AFTER ADVANCING 2 LINES.
053700     MOVE ZERO TO SALES-LINE-CNT.
053800
053900*-----------------------------------------------------------------
054000 400-SALES-REPORT-PAGESKIP.
054100     MOVE SPACES TO SALES-OUT.
054200     WRITE SALES-OUT AFTER ADVANCING TOP-OF-FORM.
054300     PERFORM 400-PRINT-SALES-HEADER.
054400
054500*-----------------------------------------------------------------
054600 400-PRINT-SALES-TOTAL.
054700     MOVE GRAND-TOTAL-REVENUE TO GRAND-TOTAL-O.
054800     WRITE SALES-OUT FROM SALES-TOTAL
054900             AFTER ADVANCING 3 LINES.
055000
055100*-----------------------------------------------------------------
055200* REQ 2214 -- SALES-PRINT-CNT is one line per distinct product;
055300* SALES-TRAN-CNT is one line per sale record read out of
055400* SALMSTOT, printed on its own footer line right under it.
055500 400-PRINT-SALES-FOOTER.
055600     MOVE "PRODUCTS SOLD"    TO FOOTER-NAME-S.
055700     MOVE SALES-PRINT-CNT    TO FOOTER-COUNTER-S.
055800     WRITE SALES-OUT FROM SALES-FOOTER
055900             AFTER ADVANCING 2 LINES.
056000     MOVE "TOTAL TRANSACTIONS"  TO FOOTER-NAME-S.
056100     MOVE SALES-TRAN-CNT        TO FOOTER-COUNTER-S.
056200     WRITE SALES-OUT FROM SALES-FOOTER
056300             AFTER ADVANCING 1 LINES.
