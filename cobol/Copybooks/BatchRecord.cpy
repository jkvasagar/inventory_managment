000100*-----------------------------------------------------------------
000200* BATCH-RECORD  --  one purchased lot of a raw material.
000300* BAT-PURCH-DATE is the FIFO ordering key -- lots are always
000400* exhausted oldest date first.
000500*-----------------------------------------------------------------
000600 01  BATCH-RECORD.
000700     05  BAT-MAT-ID          PIC 9(05).
000800     05  BAT-QTY             PIC S9(05)V9(03).
000900     05  BAT-COST-UNIT       PIC S9(05)V99.
001000     05  BAT-PURCH-DATE      PIC 9(08).
001100     05  FILLER              PIC X(07).
