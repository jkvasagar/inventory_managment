000100*-----------------------------------------------------------------
000200* TRANS-RECORD-IN  --  one line of TRANSACTION-INPUT.  TRN-CODE
000300* tells BAKERY-UPDATE which of the ten transaction shapes
000400* TRN-DATA-AREA is redefined as.  RH/RI pairs are all-or-
000500* nothing:  a recipe header is followed immediately by its own
000600* ingredient lines, all bearing the same recipe name.
000700*-----------------------------------------------------------------
000800 01  TRANS-RECORD-IN.
000900     05  TRN-CODE                PIC X(02).
001000         88  TRN-MATERIAL-CREATE        VALUE "MC".
001100         88  TRN-MATERIAL-DELETE        VALUE "MD".
001200         88  TRN-BATCH-RECEIPT          VALUE "BR".
001300         88  TRN-RECIPE-HEADER          VALUE "RH".
001400         88  TRN-RECIPE-INGREDIENT      VALUE "RI".
001500         88  TRN-PRODUCTION-ORDER       VALUE "PO".
001600         88  TRN-PRICE-SET              VALUE "PP".
001700         88  TRN-POINT-OF-SALE          VALUE "PS".
001800         88  TRN-SALE-DELETE            VALUE "SD".
001900         88  TRN-SALES-CLEAR            VALUE "SC".
002000     05  TRN-DATA-AREA           PIC X(58).
002100     05  TRN-MC-AREA REDEFINES TRN-DATA-AREA.
002200         10  TRN-MC-NAME             PIC X(20).
002300         10  TRN-MC-UNIT             PIC X(10).
002400         10  TRN-MC-MIN-QTY          PIC 9(05)V9(03).
002500         10  FILLER                  PIC X(20).
002600     05  TRN-MD-AREA REDEFINES TRN-DATA-AREA.
002700         10  TRN-MD-NAME             PIC X(20).
002800         10  FILLER                  PIC X(38).
002900     05  TRN-BR-AREA REDEFINES TRN-DATA-AREA.
003000         10  TRN-BR-NAME             PIC X(20).
003100         10  TRN-BR-QTY              PIC 9(05)V9(03).
003200         10  TRN-BR-COST             PIC 9(05)V99.
003300         10  TRN-BR-DATE             PIC 9(08).
003400         10  FILLER                  PIC X(09).
003500     05  TRN-RH-AREA REDEFINES TRN-DATA-AREA.
003600         10  TRN-RH-NAME             PIC X(20).
003700         10  TRN-RH-BATCH-SIZE       PIC 9(04).
003800         10  TRN-RH-ING-COUNT        PIC 9(02).
003900         10  FILLER                  PIC X(32).
004000     05  TRN-RI-AREA REDEFINES TRN-DATA-AREA.
004100         10  TRN-RI-RCP-NAME         PIC X(20).
004200         10  TRN-RI-MAT-NAME         PIC X(20).
004300         10  TRN-RI-QTY              PIC 9(05)V9(03).
004400         10  FILLER                  PIC X(10).
004500     05  TRN-PO-AREA REDEFINES TRN-DATA-AREA.
004600         10  TRN-PO-RCP-NAME         PIC X(20).
004700         10  TRN-PO-BATCHES          PIC 9(04).
004800         10  FILLER                  PIC X(34).
004900     05  TRN-PP-AREA REDEFINES TRN-DATA-AREA.
005000         10  TRN-PP-PRD-NAME         PIC X(20).
005100         10  TRN-PP-PRICE            PIC 9(05)V99.
005200         10  FILLER                  PIC X(31).
005300     05  TRN-PS-AREA REDEFINES TRN-DATA-AREA.
005400         10  TRN-PS-PRD-NAME         PIC X(20).
005500         10  TRN-PS-QTY              PIC 9(05).
005600         10  FILLER                  PIC X(33).
005700     05  TRN-SD-AREA REDEFINES TRN-DATA-AREA.
005800         10  TRN-SD-SALE-ID          PIC 9(07).
005900         10  FILLER                  PIC X(51).
