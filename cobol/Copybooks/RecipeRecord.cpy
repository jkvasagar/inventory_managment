000100*-----------------------------------------------------------------
000200* RECIPE-RECORD  --  RECIPE-MASTER holds two kinds of record,
000300* told apart by RCP-REC-TYPE:  one "H" header per recipe,
000400* followed immediately by its "I" ingredient lines.  RCP-NAME
000500* doubles as the finished product name.
000600*-----------------------------------------------------------------
000700 01  RECIPE-RECORD.
000800     05  RCP-REC-TYPE        PIC X(01).
000900         88  RCP-IS-HEADER          VALUE "H".
001000         88  RCP-IS-INGREDIENT      VALUE "I".
001100     05  RCP-HEADER-AREA.
001200         10  RCP-ID              PIC 9(05).
001300         10  RCP-NAME            PIC X(20).
001400         10  RCP-BATCH-SIZE      PIC 9(04).
001500         10  RCP-ING-COUNT       PIC 9(02).
001600         10  FILLER              PIC X(07).
001700     05  RCP-INGREDIENT-AREA REDEFINES RCP-HEADER-AREA.
001800         10  ING-RCP-ID          PIC 9(05).
001900         10  ING-MAT-ID          PIC 9(05).
002000         10  ING-QTY             PIC S9(05)V9(03).
002100         10  FILLER              PIC X(20).
