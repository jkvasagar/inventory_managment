000100*-----------------------------------------------------------------
000200* PRODUCT-RECORD  --  finished-goods master.  PRD-NAME is the
000300* same name as the recipe that produces it.  a product starts
000400* out at zero quantity / zero price when the first production
000500* order for its recipe is run.
000600*-----------------------------------------------------------------
000700 01  PRODUCT-RECORD.
000800     05  PRD-ID              PIC 9(05).
000900     05  PRD-NAME            PIC X(20).
001000     05  PRD-QTY             PIC S9(07).
001100     05  PRD-PRICE           PIC S9(05)V99.
001200     05  FILLER              PIC X(06).
