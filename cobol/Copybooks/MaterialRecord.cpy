000100*-----------------------------------------------------------------
000200* MATERIAL-RECORD  --  raw material master.  one entry per
000300* material name (the unique key).  MAT-MIN-QTY drives the
000400* low-stock alert in the BAKERY-REPORT run.
000500*-----------------------------------------------------------------
000600 01  MATERIAL-RECORD.
000700     05  MAT-ID              PIC 9(05).
000800     05  MAT-NAME            PIC X(20).
000900     05  MAT-UNIT            PIC X(10).
001000     05  MAT-MIN-QTY         PIC S9(05)V9(03).
001100     05  FILLER              PIC X(05).
