000100*-----------------------------------------------------------------
000200* SALE-RECORD  --  one point-of-sale transaction.  SAL-PRD-NM
000300* and SAL-PRICE are copied off the product at the moment of
000400* sale so history stays correct after a later price change or
000500* a product being discontinued.
000600*-----------------------------------------------------------------
000700 01  SALE-RECORD.
000800     05  SAL-ID              PIC 9(07).
000900     05  SAL-PRD-ID          PIC 9(05).
001000     05  SAL-PRD-NM          PIC X(20).
001100     05  SAL-QTY             PIC S9(05).
001200     05  SAL-PRICE           PIC S9(05)V99.
001300     05  SAL-TOTAL           PIC S9(07)V99.
001400     05  SAL-DATE            PIC 9(08).
001500     05  FILLER              PIC X(05).
