000100******************************************************************
000200* This program is to implement the shared extended-value
000300*    multiply used by BAKERY-UPDATE for every quantity-times-
000400*    unit-value calculation in the batch run: ingredient
000500*    requirement, production output, and point-of-sale total.
000600*
000700* Called By
000800*    - BAKERY-UPDATE (three call sites, one LINKAGE layout)
000900*
001000******************************************************************
001100* CHANGE LOG
001200*-----------------------------------------------------------------
001300*   09/09/93  DWK  REQ 1509  ORIGINAL PROGRAM WRITTEN, PULLED OUT DWK1509 
001400*                            OF BAKERY-UPDATE SO THE SAME EXTEND
001500*                            LOGIC IS NOT CODED IN THREE PLACES.
001600*   03/03/98  RTM  REQ 1789  Y2K -- REVIEWED, NO DATE FIELDS IN   RTM1789 
001700*                            THIS SUBPROGRAM, NO CHANGE REQUIRED.
001800*   09/14/99  DWK  REQ 1789  Y2K SIGN-OFF, NO FURTHER CHANGES.    DWK1789 
001900*   02/14/11  DRT  REQ 2143  CALL-COUNT MOVED TO A 77-LEVEL, AND  DRT2143 
002000*                            THE EXTEND LOGIC SPLIT OUT TO ITS
002100*                            OWN PARAGRAPH, GUARDED AGAINST A
002200*                            NEGATIVE QUANTITY OR UNIT VALUE
002300*                            REACHING THE COMPUTE.
002400*-----------------------------------------------------------------
002500 IDENTIFICATION              DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 COMPUTE-EXTEND.
002800 AUTHOR.                     DONNA W KOSTER.
002900 INSTALLATION.               HEARTHSTONE BAKING COMPANY.
003000 DATE-WRITTEN.               SEPTEMBER 9, 1993.
003100 DATE-COMPILED.
003200 SECURITY.                   COMPANY CONFIDENTIAL.  PRODUCTION
003300                             DATA PROCESSING USE ONLY.
003400
003500******************************************************************
003600 ENVIRONMENT                 DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION               SECTION.
003900 SOURCE-COMPUTER.            WHATEVER-PC.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-SIGN-DIGIT IS "0" "1" "2" "3" "4" "5" "6" "7"
004300                             "8" "9"
004400     UPSI-0 ON STATUS IS RUN-WITH-TRACE
004500     UPSI-0 OFF STATUS IS RUN-WITHOUT-TRACE.
004600
004700******************************************************************
004800 DATA                        DIVISION.
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE             SECTION.
005100 77  CALL-COUNT              PIC S9(07) COMP  VALUE ZERO.
005200
005300*-----------------------------------------------------------------
005400 LINKAGE                     SECTION.
005500*-----------------------------------------------------------------
005600* EXP-QUANTITY and EXP-UNIT-VALUE come in from the caller;
005700* EXP-RESULT is the only field this subprogram sends back.
005800* EXTEND-PARAMETERS-SPLIT breaks each amount into its whole and
005900* fractional parts for the UPSI-0 trace display, and EXP-QTY-RAW
006000* underneath it gives a flat byte view of just the quantity half;
006100* EXTEND-PARAMETERS-RAW is a raw byte view of the whole parameter
006200* block, used the same way when a bad call is suspected from the
006300* calling program.
006400*-----------------------------------------------------------------
006500 01  EXTEND-PARAMETERS.
006600     05  EXP-QUANTITY        PIC S9(07)V9(03).
006700     05  EXP-UNIT-VALUE      PIC S9(05)V99.
006800     05  EXP-RESULT          PIC S9(09)V99.
006900     05  FILLER              PIC X(05).
007000 01  EXTEND-PARAMETERS-SPLIT REDEFINES EXTEND-PARAMETERS.
007100     05  EXP-QUANTITY-SPLIT.
007200         10  EXP-QTY-WHOLE       PIC S9(07).
007300         10  EXP-QTY-FRACTION    PIC 9(03).
007400     05  EXP-QTY-RAW REDEFINES EXP-QUANTITY-SPLIT
007500                         PIC X(10).
007600     05  EXP-UNIT-VALUE-SPLIT.
007700         10  EXP-UNIT-WHOLE      PIC S9(05).
007800         10  EXP-UNIT-FRACTION   PIC 9(02).
007900     05  EXP-RESULT-SPLIT.
008000         10  EXP-RESULT-WHOLE    PIC S9(09).
008100         10  EXP-RESULT-FRACTION PIC 9(02).
008200     05  FILLER                  PIC X(05).
008300 01  EXTEND-PARAMETERS-RAW REDEFINES EXTEND-PARAMETERS
008400                         PIC X(33).
008500
008600******************************************************************
008700 PROCEDURE                   DIVISION USING EXTEND-PARAMETERS.
008800*-----------------------------------------------------------------
008900 100-COMPUTE-EXTENDED-VALUE.
009000     ADD 1 TO CALL-COUNT.
009100     PERFORM 200-COMPUTE-ONE-EXTENSION
009200             THRU 200-COMPUTE-ONE-EXTENSION-EXIT.
009300     EXIT    PROGRAM.
009400
009500*-----------------------------------------------------------------
009600* REQ 2143 -- a negative quantity or unit value reaching here is
009700* a data error in the caller, not this subprogram's problem to
009800* compute against; the result comes back zero and the trace, if
009900* on, is skipped the same as any other bad call.
010000*-----------------------------------------------------------------
010100 200-COMPUTE-ONE-EXTENSION.
010200     IF EXP-QUANTITY < ZERO OR EXP-UNIT-VALUE < ZERO
010300         MOVE ZERO TO EXP-RESULT
010400         GO TO 200-COMPUTE-ONE-EXTENSION-EXIT
010500     END-IF.
010600     COMPUTE EXP-RESULT ROUNDED =
010700             EXP-QUANTITY * EXP-UNIT-VALUE.
010800     IF RUN-WITH-TRACE
010900         DISPLAY "COMPUTE-EXTEND CALL " CALL-COUNT
011000                 " QTY " EXP-QUANTITY
011100                 " UNIT " EXP-UNIT-VALUE
011200                 " RESULT " EXP-RESULT
011300                 " RAW " EXTEND-PARAMETERS-RAW
011400     END-IF.
011500 200-COMPUTE-ONE-EXTENSION-EXIT.
011600     EXIT.
